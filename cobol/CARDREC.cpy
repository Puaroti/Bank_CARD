000100***************************************************************   00000100
000200* CARDREC  --  BANK CARD MASTER RECORD LAYOUT                     00000200
000300*                                                                 00000300
000400*    GENERIC COPY MEMBER.  CALLER SUPPLIES THE DATA-NAME          00000400
000500*    PREFIX VIA REPLACING ==:TAG:== BY ==prefix==, THE SAME       00000500
000600*    WAY CUSTCOPY IS PULLED IN UNDER CSTOUT- AND WS-CUST-.        00000600
000700*                                                                 00000700
000800*    CARD-ID/CARD-NUMBER-ENC/CARD-USER-ID LINE UP WITH THE        00000800
000900*    IN-MEMORY TABLE ENTRIES BUILT BY 610-LOAD-CARD-TABLE          00000900
001000*    AND WITH THE FD RECORD READ/WRITTEN BY 732/740.              00001000
001100***************************************************************   00001100
001200 01  :TAG:-REC.                                                   00001200
001300     05  :TAG:-ID                PIC 9(09).                       00001300
001400     05  :TAG:-NUMBER-ENC        PIC X(32).                       00001400
001500     05  :TAG:-OWNER             PIC X(100).                      00001500
001600     05  :TAG:-EXPIRY-DATE       PIC 9(08).                       00001600
001700     05  :TAG:-STATUS            PIC X(10).                       00001700
001800         88  :TAG:-ACTIVE        VALUE 'ACTIVE'.                  00001800
001900         88  :TAG:-BLOCKED       VALUE 'BLOCKED'.                 00001900
002000         88  :TAG:-EXPIRED       VALUE 'EXPIRED'.                 00002000
002100     05  :TAG:-BALANCE           PIC S9(13)V99.                   00002100
002200     05  :TAG:-USER-ID           PIC 9(09).                       00002200
002300     05  :TAG:-CREATED-TS        PIC 9(14).                       00002300
002400     05  FILLER                  PIC X(05).                       00002400
