000100***************************************************************   00000100
000200* CARDVIEW  --  CARD VIEW RECORD (WORKING-STORAGE)                00000200
000300*                                                                 00000300
000400*    BUILT BY CRDENC / 400-BUILD-CARD-VIEW FROM A CARD TABLE      00000400
000500*    ENTRY, FOR USE ON THE PROCESSING REPORT DETAIL LINE.         00000500
000600***************************************************************   00000600
000700 01  CV-CARD-VIEW.                                                00000700
000800     05  CV-CARD-ID              PIC 9(09).                       00000800
000900     05  CV-MASKED-NUMBER        PIC X(19).                       00000900
001000     05  CV-OWNER                PIC X(100).                      00001000
001100     05  CV-EXPIRY-DATE          PIC 9(08).                       00001100
001200     05  CV-STATUS               PIC X(10).                       00001200
001300     05  CV-BALANCE              PIC S9(13)V99.                   00001300
001400     05  FILLER                  PIC X(04).                       00001400
