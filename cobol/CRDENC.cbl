000100***************************************************************   00000100
000200* PROGRAM:  CRDENC                                                00000200
000300*                                                                 00000300
000400* AUTHOR :  R. PELLETIER                                          00000400
000500* INSTALLATION.  CARD SERVICES UNIT                               00000500
000600* DATE-WRITTEN.  03/14/89                                         00000600
000700* DATE-COMPILED.                                                  00000700
000800* SECURITY.  NON-CONFIDENTIAL.                                    00000800
000900*                                                                 00000900
001000* CALLED SUBROUTINE -- ENCODES A PLAIN 16-DIGIT CARD NUMBER       00001000
001100* INTO ITS STORED ("ENCRYPTED") FORM AND BUILDS THE MASKED        00001100
001200* DISPLAY FORM FROM A STORED VALUE.  THE REAL ENCRYPTION          00001200
001300* ROUTINE LIVES IN THE SECURITY LIBRARY -- THIS VERSION DOES      00001300
001400* THE HOUSE PLACEHOLDER SHIFT-AND-REVERSE SCHEME ONLY, SAME       00001400
001500* AS THE ONE THE OLD ATM PROJECT USED ON TEST ACCOUNTS.           00001500
001600*                                                                 00001600
001700*    FUNCTION CODE 'E' - ENCODE LK-PLAIN-NUMBER, BUILD BOTH       00001700
001800*                        LK-ENCODED-NUMBER AND LK-MASKED-NUMBER   00001800
001900*    FUNCTION CODE 'M' - MASK LK-ENCODED-NUMBER ONLY, BUILD       00001900
002000*                        LK-MASKED-NUMBER                         00002000
002100*                                                                 00002100
002200*--------------------------------------------------------------   00002200
002300* CHANGE LOG                                                      00002300
002400*--------------------------------------------------------------   00002400
002500*    03/14/89  RFP  0000  ORIGINAL PROGRAM FOR CARD SERVICES.     00002500
002600*    09/02/90  RFP  0114  MASK FUNCTION SPLIT OUT SO THE          00002600
002700*                         BATCH CAN REBUILD A CARD VIEW FROM      00002700
002800*                         THE STORED NUMBER ALONE.                00002800
002900*    01/11/99  DWK  0360  Y2K REVIEW -- NO DATE FIELDS IN THIS    00002900
003000*                         MODULE, NO CHANGE REQUIRED.             00003000
003100*    06/23/03  LMS  0512  GUARD AGAINST A SHORT OR BLANK          00003100
003200*                         ENCODED VALUE ON THE MASK PATH.         00003200
003300*    04/02/09  RHT  0598  SHIFT/REVERSE LOOPS BROKEN OUT TO       00003300
003400*                         THEIR OWN PARAGRAPHS PER SHOP STYLE     00003400
003500*                         GUIDE -- NO IN-LINE PERFORM LOOPS.      00003500
003600*    08/09/26  RHT  0791  WS-SHIFT-OFFSET AND THE SUBSCRIPT PAIR  00003600
003700*                         WS-IX/WS-IX-REV MOVED TO STANDALONE     00003700
003800*                         77-LEVELS PER CARD SVCS AUDIT FINDING   00003800
003900*                         #791 -- NO FUNCTIONAL CHANGE.           00003900
004000***************************************************************   00004000
004100 IDENTIFICATION DIVISION.                                         00004100
004200 PROGRAM-ID.    CRDENC.                                           00004200
004300 AUTHOR.        R. PELLETIER.                                     00004300
004400 INSTALLATION.  CARD SERVICES UNIT.                               00004400
004500 DATE-WRITTEN.  03/14/89.                                         00004500
004600 DATE-COMPILED.                                                   00004600
004700 SECURITY.      NON-CONFIDENTIAL.                                 00004700
004800                                                                  00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000                                                                  00005000
005100 DATA DIVISION.                                                   00005100
005200                                                                  00005200
005300 WORKING-STORAGE SECTION.                                         00005300
005400                                                                  00005400
005500 77  WS-SHIFT-OFFSET             PIC 9       VALUE 7.             00005500
005600                                                                  00005600
005700 01  WS-PLAIN-NUM-WORK           PIC X(16).                       00005700
005800 01  WS-PLAIN-DIGITS REDEFINES WS-PLAIN-NUM-WORK.                 00005800
005900     05  WS-PLAIN-DIGIT          PIC 9  OCCURS 16 TIMES.          00005900
006000                                                                  00006000
006100 01  WS-SHIFT-WORK               PIC X(16).                       00006100
006200 01  WS-SHIFT-DIGITS REDEFINES WS-SHIFT-WORK.                     00006200
006300     05  WS-SHIFT-DIGIT          PIC 9  OCCURS 16 TIMES.          00006300
006400                                                                  00006400
006500 01  WS-REV-WORK                 PIC X(16).                       00006500
006600 01  WS-REV-DIGITS REDEFINES WS-REV-WORK.                         00006600
006700     05  WS-REV-DIGIT            PIC 9  OCCURS 16 TIMES.          00006700
006800                                                                  00006800
006900*    WS-IX AND WS-IX-REV STAND ALONE AS 77-LEVELS, SAME AS THE    00006900
007000*    SCRATCH COUNTERS IN THE OLD REDEEM JOB -- NEITHER ONE IS     00007000
007100*    PART OF A RECORD LAYOUT.                                     00007100
007200 77  WS-IX                       PIC S9(4) COMP.                  00007200
007300 77  WS-IX-REV                   PIC S9(4) COMP.                  00007300
007400                                                                  00007400
007500*--------------------------------------------------------------   00007500
007600*    LK-MASKED-NUMBER LAYOUT ECHOES THE SPEC'S PRINTED FORM       00007600
007700*    '**** **** **** NNNN' -- THE LITERAL IS SET WHOLESALE        00007700
007800*    THEN THE LAST 4 CHARACTERS ARE OVERLAID.                     00007800
007900*--------------------------------------------------------------   00007900
008000 01  WS-MASK-LITERAL             PIC X(19)                        00008000
008100                                  VALUE '**** **** **** ****'.    00008100
008200                                                                  00008200
008300 LINKAGE SECTION.                                                 00008300
008400                                                                  00008400
008500 01  LK-FUNCTION                 PIC X(01).                       00008500
008600     88  LK-FUNCTION-ENCODE       VALUE 'E'.                      00008600
008700     88  LK-FUNCTION-MASK         VALUE 'M'.                      00008700
008800                                                                  00008800
008900 01  LK-PLAIN-NUMBER              PIC X(16).                      00008900
009000                                                                  00009000
009100 01  LK-ENCODED-NUMBER            PIC X(32).                      00009100
009200                                                                  00009200
009300 01  LK-MASKED-NUMBER             PIC X(19).                      00009300
009400                                                                  00009400
009500 PROCEDURE DIVISION USING LK-FUNCTION, LK-PLAIN-NUMBER,           00009500
009600             LK-ENCODED-NUMBER, LK-MASKED-NUMBER.                 00009600
009700                                                                  00009700
009800 000-MAIN.                                                        00009800
009900     EVALUATE TRUE                                                00009900
010000         WHEN LK-FUNCTION-ENCODE                                  00010000
010100             PERFORM 100-ENCODE-NUMBER                            00010100
010200         WHEN LK-FUNCTION-MASK                                    00010200
010300             PERFORM 200-MASK-NUMBER                              00010300
010400         WHEN OTHER                                               00010400
010500             MOVE SPACES TO LK-ENCODED-NUMBER                     00010500
010600             PERFORM 200-MASK-NUMBER                              00010600
010700     END-EVALUATE.                                                00010700
010800     GOBACK.                                                      00010800
010900                                                                  00010900
011000 100-ENCODE-NUMBER.                                               00011000
011100*                                                                 00011100
011200*    SHIFT EACH PLAIN DIGIT BY THE HOUSE OFFSET, THEN LAY         00011200
011300*    THE SHIFTED DIGITS DOWN FORWARDS AND BACKWARDS -- A          00011300
011400*    PLAIN NUMBER ALWAYS PRODUCES THE SAME 32 CHARACTERS,         00011400
011500*    AND TWO DIFFERENT PLAIN NUMBERS CAN NEVER COLLIDE.           00011500
011600*                                                                 00011600
011700     MOVE LK-PLAIN-NUMBER TO WS-PLAIN-NUM-WORK.                   00011700
011800*                                                                 00011800
011900*    ADD GIVING INTO A 1-DIGIT RECEIVER TRUNCATES THE             00011900
012000*    CARRY, WHICH IS EXACTLY THE MOD-10 WRAP WE WANT.             00012000
012100*                                                                 00012100
012200     PERFORM 110-SHIFT-ONE-DIGIT                                  00012200
012300         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 16.              00012300
012400     PERFORM 120-REVERSE-ONE-DIGIT                                00012400
012500         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 16.              00012500
012600     MOVE WS-SHIFT-WORK TO LK-ENCODED-NUMBER(1:16).               00012600
012700     MOVE WS-REV-WORK   TO LK-ENCODED-NUMBER(17:16).              00012700
012800     PERFORM 200-MASK-NUMBER.                                     00012800
012900                                                                  00012900
013000 110-SHIFT-ONE-DIGIT.                                             00013000
013100     ADD WS-PLAIN-DIGIT(WS-IX) WS-SHIFT-OFFSET                    00013100
013200         GIVING WS-SHIFT-DIGIT(WS-IX).                            00013200
013300                                                                  00013300
013400 120-REVERSE-ONE-DIGIT.                                           00013400
013500     COMPUTE WS-IX-REV = 17 - WS-IX.                              00013500
013600     MOVE WS-SHIFT-DIGIT(WS-IX-REV) TO WS-REV-DIGIT(WS-IX).       00013600
013700                                                                  00013700
013800 200-MASK-NUMBER.                                                 00013800
013900     MOVE WS-MASK-LITERAL TO LK-MASKED-NUMBER.                    00013900
014000     IF LK-ENCODED-NUMBER NOT = SPACES                            00014000
014100        AND LK-ENCODED-NUMBER(29:4) NOT = SPACES                  00014100
014200         MOVE LK-ENCODED-NUMBER(29:4) TO LK-MASKED-NUMBER(16:4)   00014200
014300     END-IF.                                                      00014300
