000100****************************************************************  00000100
000200* PROGRAM:  CRDPROC                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  DOUG STOUT                                            00000400
000500*                                                                 00000500
000600* READS THE USER MASTER, THE CARD MASTER AND A STREAM OF          00000600
000700* CARD/TRANSFER OPERATION REQUESTS, APPLIES THE CARD SERVICES     00000700
000800* BUSINESS RULES AGAINST IN-MEMORY TABLES, AND WRITES BACK AN     00000800
000900* UPDATED CARD MASTER PLUS THE TRANSFER AND HISTORY JOURNALS      00000900
001000* AND A PROCESSING REPORT WITH CONTROL TOTALS.                    00001000
001100****************************************************************  00001100
001200*                                                                 00001200
001300* Request file record descriptions:  see COPY REQREC.  The        00001300
001400* REQ-OP-CODE field drives 100-PROCESS-REQUEST the same way       00001400
001500* TRAN-CODE used to drive the old customer-file update job.       00001500
001600*                                                                 00001600
001700* NOTE ON FIELD REUSE FOR 'REGISTER' REQUESTS -- REQREC HAS NO    00001700
001800* USERNAME OR PASSWORD FIELD OF ITS OWN.  THE SAME WAY            00001800
001900* REQ-OWNER-NAME DOUBLES AS THE FULL NAME FOR ISSUE AND           00001900
002000* REGISTER, THIS JOB DOUBLES UP REQ-FROM-CARD-NUM AS THE          00002000
002100* REQUESTED USERNAME AND REQ-TO-CARD-NUM AS THE PASSWORD TEXT     00002100
002200* ON A REGISTER REQUEST -- NEITHER FIELD MEANS A CARD NUMBER      00002200
002300* ON THAT OP-CODE.  USERNAME LENGTH IS THEREFORE CHECKED          00002300
002400* AGAINST THE 16-BYTE FIELD, NOT THE FULL 30 BYTES THE MASTER     00002400
002500* RECORD HAS ROOM FOR.                                            00002500
002600*                                                                 00002600
002700*---------------------------------------------------------------- 00002700
002800* CHANGE LOG                                                      00002800
002900*---------------------------------------------------------------- 00002900
003000*    11/04/88  DWS  0000  ORIGINAL SEQUENTIAL UPDATE JOB.         00003000
003100*    01/09/99  DWS  0360  Y2K REVIEW -- SWITCHED TO ACCEPT FROM   00003100
003200*                         DATE YYYYMMDD, ALL DATE FIELDS NOW      00003200
003300*                         4-DIGIT YEAR.                           00003300
003400*    07/22/03  LMS  0488  REBUILT AS THE CARD SERVICES BATCH:     00003400
003500*                         USER/CARD MASTERS LOADED AS TABLES,     00003500
003600*                         REQUEST FILE REPLACES TRANSACTION       00003600
003700*                         FILE, ADDED TRANSFER AND HISTORY        00003700
003800*                         JOURNALS.                               00003800
003900*    02/14/05  LMS  0502  ADDED ADMIN BOOTSTRAP AHEAD OF THE      00003900
004000*                         MAIN REQUEST LOOP PER CARD SVCS         00004000
004100*                         REQUEST #502.                           00004100
004200*    10/03/11  RHT  0610  ADDED REGISTER OP-CODE AND FULL-NAME    00004200
004300*                         PARSING FOR SELF-SERVICE SIGN-UP.       00004300
004400*    05/19/17  RHT  0715  TRANSFER VALIDATION ORDER TIGHTENED     00004400
004500*                         TO MATCH CARD SERVICES STANDARD         00004500
004600*                         (OWNERSHIP, THEN STATUS, THEN FUNDS).   00004600
004700*    09/12/19  RHT  0742  ADDED LIST OP-CODE -- PAGES THE CARD    00004700
004800*                         TABLE BY OWNER, STATUS AND OWNER-NAME   00004800
004900*                         SUBSTRING PER CARD SVCS REQUEST #742.   00004900
005000*                         ALSO CLOSED TWO LOGIC HOLES FOUND IN    00005000
005100*                         260-REGISTER-USER DURING THAT SAME      00005100
005200*                         REVIEW -- THE USERNAME AND PASSWORD     00005200
005300*                         LENGTH TESTS WERE MIS-PARENTHESIZED     00005300
005400*                         AND ONLY EVER FIRED ON A BLANK FIELD,   00005400
005500*                         AND A USERNAME CHARACTER-SET CHECK      00005500
005600*                         (266-STYLE SCAN) WAS ADDED THAT HAD     00005600
005700*                         NEVER BEEN CODED.                       00005700
005800*    08/09/26  RHT  0791  WS-SAVE-IX AND WS-GEN-ATTEMPT PULLED    00005800
005900*                         OUT OF WS-SUBSCRIPTS TO STANDALONE      00005900
006000*                         77-LEVELS PER CARD SVCS AUDIT FINDING   00006000
006100*                         #791 -- NO FUNCTIONAL CHANGE.           00006100
006200*    08/09/26  RHT  0792  EMERGENCY FIX -- 600-LOAD-USER-TABLE    00006200
006300*                         AND 610-LOAD-CARD-TABLE WERE BEING      00006300
006400*                         PERFORM-ED WITHOUT A THRU, SO THE LOOP  00006400
006500*                         PARAGRAPHS BELOW THEM NEVER RAN AND     00006500
006600*                         BOTH TABLES STAYED EMPTY.  SAME FIX     00006600
006700*                         APPLIED TO EVERY PERFORM OF 200/210/    00006700
006800*                         220/230/240/250/260/266/267/270/271 --  00006800
006900*                         EACH ONE GOES TO ITS OWN -EXIT          00006900
007000*                         PARAGRAPH INTERNALLY, SO EACH PERFORM   00007000
007100*                         NEEDED THE MATCHING THRU OR THE GO TO   00007100
007200*                         FELL STRAIGHT THROUGH INTO THE NEXT     00007200
007300*                         PARAGRAPH IN THE FILE ON ANY REJECT.    00007300
007400*                         FOUND DURING THE CARD SVCS BATCH-FAILS  00007400
007500*                         REVIEW -- REQUEST #792.                 00007500
007600****************************************************************  00007600
007700 IDENTIFICATION DIVISION.                                         00007700
007800 PROGRAM-ID.    CRDPROC.                                          00007800
007900 AUTHOR.        DOUG STOUT.                                       00007900
008000 INSTALLATION.  CARD SERVICES UNIT.                               00008000
008100 DATE-WRITTEN.  11/04/88.                                         00008100
008200 DATE-COMPILED.                                                   00008200
008300 SECURITY.      NON-CONFIDENTIAL.                                 00008300
008400                                                                  00008400
008500 ENVIRONMENT DIVISION.                                            00008500
008600 CONFIGURATION SECTION.                                           00008600
008700 SOURCE-COMPUTER. IBM-390.                                        00008700
008800 OBJECT-COMPUTER. IBM-390.                                        00008800
008900 SPECIAL-NAMES.                                                   00008900
009000     C01 IS TOP-OF-FORM.                                          00009000
009100                                                                  00009100
009200 INPUT-OUTPUT SECTION.                                            00009200
009300 FILE-CONTROL.                                                    00009300
009400                                                                  00009400
009500     SELECT USER-FILE ASSIGN TO USERIN                            00009500
009600         ORGANIZATION IS LINE SEQUENTIAL                          00009600
009700         ACCESS IS SEQUENTIAL                                     00009700
009800         FILE STATUS  IS  WS-USERFILE-STATUS.                     00009800
009900                                                                  00009900
010000     SELECT CARD-FILE ASSIGN TO CARDIN                            00010000
010100         ORGANIZATION IS LINE SEQUENTIAL                          00010100
010200         ACCESS IS SEQUENTIAL                                     00010200
010300         FILE STATUS  IS  WS-CARDFILE-STATUS.                     00010300
010400                                                                  00010400
010500     SELECT CARD-FILE-OUT ASSIGN TO CARDOUT                       00010500
010600         ORGANIZATION IS LINE SEQUENTIAL                          00010600
010700         ACCESS IS SEQUENTIAL                                     00010700
010800         FILE STATUS  IS  WS-CARDOUT-STATUS.                      00010800
010900                                                                  00010900
011000     SELECT REQUEST-FILE ASSIGN TO REQIN                          00011000
011100         ORGANIZATION IS LINE SEQUENTIAL                          00011100
011200         ACCESS IS SEQUENTIAL                                     00011200
011300         FILE STATUS  IS  WS-REQFILE-STATUS.                      00011300
011400                                                                  00011400
011500     SELECT TRANSFER-FILE ASSIGN TO TRFOUT                        00011500
011600         ORGANIZATION IS LINE SEQUENTIAL                          00011600
011700         ACCESS IS SEQUENTIAL                                     00011700
011800         FILE STATUS  IS  WS-TRFFILE-STATUS.                      00011800
011900                                                                  00011900
012000     SELECT HISTORY-FILE ASSIGN TO HISTOUT                        00012000
012100         ORGANIZATION IS LINE SEQUENTIAL                          00012100
012200         ACCESS IS SEQUENTIAL                                     00012200
012300         FILE STATUS  IS  WS-HISTFILE-STATUS.                     00012300
012400                                                                  00012400
012500     SELECT REPORT-FILE ASSIGN TO CRDRPT                          00012500
012600         ORGANIZATION IS LINE SEQUENTIAL                          00012600
012700         ACCESS IS SEQUENTIAL                                     00012700
012800         FILE STATUS  IS  WS-REPORT-STATUS.                       00012800
012900                                                                  00012900
013000******************************************************************00013000
013100 DATA DIVISION.                                                   00013100
013200 FILE SECTION.                                                    00013200
013300                                                                  00013300
013400 FD  USER-FILE                                                    00013400
013500     RECORDING MODE IS F.                                         00013500
013600 COPY USERREC REPLACING ==:TAG:== BY ==USR==.                     00013600
013700                                                                  00013700
013800 FD  CARD-FILE                                                    00013800
013900     RECORDING MODE IS F.                                         00013900
014000 COPY CARDREC REPLACING ==:TAG:== BY ==CRD==.                     00014000
014100                                                                  00014100
014200 FD  CARD-FILE-OUT                                                00014200
014300     RECORDING MODE IS F.                                         00014300
014400 COPY CARDREC REPLACING ==:TAG:== BY ==CRDOUT==.                  00014400
014500                                                                  00014500
014600 FD  REQUEST-FILE                                                 00014600
014700     RECORDING MODE IS F.                                         00014700
014800 COPY REQREC.                                                     00014800
014900                                                                  00014900
015000 FD  TRANSFER-FILE                                                00015000
015100     RECORDING MODE IS F.                                         00015100
015200 COPY TRFREC.                                                     00015200
015300                                                                  00015300
015400 FD  HISTORY-FILE                                                 00015400
015500     RECORDING MODE IS F.                                         00015500
015600 COPY HISTREC.                                                    00015600
015700                                                                  00015700
015800 FD  REPORT-FILE                                                  00015800
015900     RECORDING MODE IS F.                                         00015900
016000 01  REPORT-RECORD                  PIC X(132).                   00016000
016100                                                                  00016100
016200******************************************************************00016200
016300 WORKING-STORAGE SECTION.                                         00016300
016400******************************************************************00016400
016500*                                                                 00016500
016600 01  SYSTEM-DATE-AND-TIME.                                        00016600
016700     05  WS-CURRENT-DATE.                                         00016700
016800         10  WS-CURRENT-YYYY         PIC 9(4).                    00016800
016900         10  WS-CURRENT-MM           PIC 9(2).                    00016900
017000         10  WS-CURRENT-DD           PIC 9(2).                    00017000
017100     05  WS-CURRENT-TIME.                                         00017100
017200         10  WS-CURRENT-HH           PIC 9(2).                    00017200
017300         10  WS-CURRENT-MIN          PIC 9(2).                    00017300
017400         10  WS-CURRENT-SS           PIC 9(2).                    00017400
017500         10  WS-CURRENT-HS           PIC 9(2).                    00017500
017600     05  FILLER                      PIC X(04).                   00017600
017700                                                                  00017700
017800 01  WS-NOW-TS-G.                                                 00017800
017900     05  WS-NOW-TS-DATE              PIC 9(8).                    00017900
018000     05  WS-NOW-TS-TIME              PIC 9(6).                    00018000
018100 01  WS-NOW-TS REDEFINES WS-NOW-TS-G PIC 9(14).                   00018100
018200                                                                  00018200
018300 01  WS-EXPIRY-WORK.                                              00018300
018400     05  WS-EXP-YYYY                 PIC 9(4).                    00018400
018500     05  WS-EXP-MM                   PIC 9(2).                    00018500
018600     05  WS-EXP-DD                   PIC 9(2)  VALUE 1.           00018600
018700 01  WS-EXPIRY-DATE-8 REDEFINES WS-EXPIRY-WORK PIC 9(8).          00018700
018800                                                                  00018800
018900 01  WS-FILE-STATUS-CODES.                                        00018900
019000     05  WS-USERFILE-STATUS          PIC X(2)  VALUE SPACES.      00019000
019100     05  WS-CARDFILE-STATUS          PIC X(2)  VALUE SPACES.      00019100
019200     05  WS-CARDOUT-STATUS           PIC X(2)  VALUE SPACES.      00019200
019300     05  WS-REQFILE-STATUS           PIC X(2)  VALUE SPACES.      00019300
019400     05  WS-TRFFILE-STATUS           PIC X(2)  VALUE SPACES.      00019400
019500     05  WS-HISTFILE-STATUS          PIC X(2)  VALUE SPACES.      00019500
019600     05  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.      00019600
019700     05  FILLER                      PIC X(04).                   00019700
019800                                                                  00019800
019900 01  WS-SWITCHES.                                                 00019900
020000     05  WS-USERFILE-EOF-SW          PIC X     VALUE 'N'.         00020000
020100         88  WS-USERFILE-EOF          VALUE 'Y'.                  00020100
020200     05  WS-CARDFILE-EOF-SW          PIC X     VALUE 'N'.         00020200
020300         88  WS-CARDFILE-EOF          VALUE 'Y'.                  00020300
020400     05  WS-REQ-EOF-SW               PIC X     VALUE 'N'.         00020400
020500         88  WS-REQ-AT-EOF            VALUE 'Y'.                  00020500
020600     05  WS-FOUND-SW                 PIC X     VALUE 'N'.         00020600
020700         88  WS-FOUND                 VALUE 'Y'.                  00020700
020800     05  WS-REQ-OK-SW                PIC X     VALUE 'Y'.         00020800
020900         88  WS-REQ-OK                VALUE 'Y'.                  00020900
021000     05  WS-IN-TOKEN-SW              PIC X     VALUE 'N'.         00021000
021100         88  WS-IN-TOKEN              VALUE 'Y'.                  00021100
021200     05  WS-BAD-CHAR-SW              PIC X     VALUE 'N'.         00021200
021300         88  WS-BAD-CHAR              VALUE 'Y'.                  00021300
021400     05  FILLER                      PIC X(01).                   00021400
021500                                                                  00021500
021600 01  WS-CRDENC-FUNCTIONS.                                         00021600
021700     05  WS-FN-ENCODE                PIC X VALUE 'E'.             00021700
021800     05  WS-FN-MASK                   PIC X VALUE 'M'.            00021800
021900     05  FILLER                      PIC X(02).                   00021900
022000                                                                  00022000
022100 01  WS-ADMIN-DEFAULTS.                                           00022100
022200     05  WS-ADMIN-USERNAME           PIC X(30)                    00022200
022300                          VALUE 'admin'.                          00022300
022400     05  WS-ADMIN-FULL-NAME          PIC X(100)                   00022400
022500                          VALUE 'Administrator System Default'.   00022500
022600     05  WS-ADMIN-PASSWORD           PIC X(60)                    00022600
022700                          VALUE 'ChangeMe1'.                      00022700
022800     05  FILLER                      PIC X(02).                   00022800
022900                                                                  00022900
023000 01  WS-TABLE-SIZES.                                              00023000
023100     05  WS-MAX-USERS                PIC S9(5) COMP VALUE 2000.   00023100
023200     05  WS-MAX-CARDS                PIC S9(5) COMP VALUE 5000.   00023200
023300     05  WS-USER-COUNT               PIC S9(5) COMP VALUE 0.      00023300
023400     05  WS-CARD-COUNT               PIC S9(5) COMP VALUE 0.      00023400
023500     05  FILLER                      PIC X(02).                   00023500
023600                                                                  00023600
023700 01  WS-USER-TABLE.                                               00023700
023800     05  WS-USER-ENTRY OCCURS 2000 TIMES                          00023800
023900             INDEXED BY WS-USER-IX.                               00023900
024000         10  WS-USR-ID               PIC 9(09).                   00024000
024100         10  WS-USR-USERNAME         PIC X(30).                   00024100
024200         10  WS-USR-PASSWORD-HASH    PIC X(60).                   00024200
024300         10  WS-USR-FULL-NAME        PIC X(100).                  00024300
024400         10  WS-USR-LAST-NAME        PIC X(30).                   00024400
024500         10  WS-USR-FIRST-NAME       PIC X(30).                   00024500
024600         10  WS-USR-PATRONYMIC       PIC X(30).                   00024600
024700         10  WS-USR-ROLE             PIC X(10).                   00024700
024800             88  WS-USR-IS-ADMIN      VALUE 'ADMIN'.              00024800
024900         10  FILLER                  PIC X(01).                   00024900
025000                                                                  00025000
025100 01  WS-CARD-TABLE.                                               00025100
025200     05  WS-CARD-ENTRY OCCURS 5000 TIMES                          00025200
025300             INDEXED BY WS-CARD-IX.                               00025300
025400         10  WS-CRD-ID               PIC 9(09).                   00025400
025500         10  WS-CRD-NUMBER-ENC       PIC X(32).                   00025500
025600         10  WS-CRD-OWNER            PIC X(100).                  00025600
025700         10  WS-CRD-EXPIRY-DATE      PIC 9(08).                   00025700
025800         10  WS-CRD-STATUS           PIC X(10).                   00025800
025900             88  WS-CRD-ACTIVE        VALUE 'ACTIVE'.             00025900
026000             88  WS-CRD-BLOCKED       VALUE 'BLOCKED'.            00026000
026100             88  WS-CRD-EXPIRED       VALUE 'EXPIRED'.            00026100
026200         10  WS-CRD-BALANCE          PIC S9(13)V99.               00026200
026300         10  WS-CRD-USER-ID          PIC 9(09).                   00026300
026400         10  WS-CRD-CREATED-TS       PIC 9(14).                   00026400
026500         10  FILLER                  PIC X(01).                   00026500
026600                                                                  00026600
026700 01  WS-SUBSCRIPTS.                                               00026700
026800     05  WS-IX                       PIC S9(5) COMP VALUE 0.      00026800
026900     05  WS-FROM-IX                  PIC S9(5) COMP VALUE 0.      00026900
027000     05  WS-TO-IX                    PIC S9(5) COMP VALUE 0.      00027000
027100     05  WS-CV-IX                    PIC S9(5) COMP VALUE 0.      00027100
027200     05  WS-UIX                      PIC S9(3) COMP VALUE 0.      00027200
027300     05  FILLER                      PIC X(01).                   00027300
027400                                                                  00027400
027500*    WS-SAVE-IX AND WS-GEN-ATTEMPT CARVED OUT AS STANDALONE       00027500
027600*    77-LEVELS, SAME AS SAM3ABND -- NEITHER ONE IS PART OF A      00027600
027700*    RECORD, SO NEITHER NEEDS A GROUP OR A FILLER PAD.            00027700
027800 77  WS-SAVE-IX                     PIC S9(5) COMP VALUE 0.       00027800
027900 77  WS-GEN-ATTEMPT                 PIC S9(3) COMP VALUE 0.       00027900
028000                                                                  00028000
028100 01  WS-SEQUENCE-COUNTERS.                                        00028100
028200     05  WS-NEXT-USER-ID             PIC S9(9) COMP VALUE 0.      00028200
028300     05  WS-NEXT-CARD-ID             PIC S9(9) COMP VALUE 0.      00028300
028400     05  WS-NEXT-TRF-ID              PIC S9(9) COMP VALUE 0.      00028400
028500     05  WS-NEXT-HIST-ID             PIC S9(9) COMP VALUE 0.      00028500
028600     05  FILLER                      PIC X(02).                   00028600
028700                                                                  00028700
028800 01  WS-CARD-NUMBER-WORK.                                         00028800
028900     05  WS-CAND-SUFFIX              PIC 9(02).                   00028900
029000     05  WS-CANDIDATE-NUMBER         PIC X(16).                   00029000
029100     05  WS-CAND-ENCODED             PIC X(32).                   00029100
029200     05  WS-CAND-MASKED              PIC X(19).                   00029200
029300     05  WS-FROM-ENCODED             PIC X(32).                   00029300
029400     05  WS-FROM-MASKED              PIC X(19).                   00029400
029500     05  WS-TO-ENCODED               PIC X(32).                   00029500
029600     05  WS-TO-MASKED                PIC X(19).                   00029600
029700     05  FILLER                      PIC X(02).                   00029700
029800                                                                  00029800
029900 01  WS-NAME-PARSE-WORK.                                          00029900
030000     05  WS-NAME-WORK                PIC X(100).                  00030000
030100     05  WS-NAME-PART-COUNT          PIC 9      COMP VALUE 0.     00030100
030200     05  WS-NIX                      PIC S9(3)  COMP VALUE 0.     00030200
030300     05  WS-PART-LEN-1               PIC 9(2)   COMP VALUE 0.     00030300
030400     05  WS-PART-LEN-2               PIC 9(2)   COMP VALUE 0.     00030400
030500     05  WS-PART-LEN-3               PIC 9(2)   COMP VALUE 0.     00030500
030600     05  WS-PART-1                   PIC X(34)  VALUE SPACES.     00030600
030700     05  WS-PART-2                   PIC X(34)  VALUE SPACES.     00030700
030800     05  WS-PART-3                   PIC X(34)  VALUE SPACES.     00030800
030900 01  WS-NAME-BYTES REDEFINES WS-NAME-PARSE-WORK.                  00030900
031000     05  WS-NAME-CHAR                PIC X OCCURS 100 TIMES.      00031000
031100     05  FILLER                      PIC X(147).                  00031100
031200                                                                  00031200
031300 01  WS-CREDENTIAL-WORK.                                          00031300
031400     05  WS-USERNAME-WORK            PIC X(16).                   00031400
031500     05  WS-USERNAME-CHARS REDEFINES WS-USERNAME-WORK.            00031500
031600         10  WS-USERNAME-CHAR        PIC X OCCURS 16 TIMES.       00031600
031700     05  WS-PASSWORD-WORK            PIC X(16).                   00031700
031800     05  FILLER                      PIC X(02).                   00031800
031900                                                                  00031900
032000 01  WS-DIAG-AREA.                                                00032000
032100     05  WS-LAST-REQ-DIAG            PIC X(10).                   00032100
032200     05  WS-ABEND-TEST               PIC X(2).                    00032200
032300     05  WS-ABEND-TEST-N REDEFINES WS-ABEND-TEST PIC S9(3) COMP-3.00032300
032400     05  FILLER                      PIC X(02).                   00032400
032500                                                                  00032500
032600 01  WS-LIST-WORK.                                                00032600
032700     05  WS-LIST-PAGE-NUM            PIC S9(5) COMP VALUE 0.      00032700
032800     05  WS-LIST-PAGE-SIZE           PIC S9(5) COMP VALUE 0.      00032800
032900     05  WS-LIST-SKIP-COUNT          PIC S9(5) COMP VALUE 0.      00032900
033000     05  WS-LIST-MATCH-COUNT         PIC S9(5) COMP VALUE 0.      00033000
033100     05  WS-LIST-EMIT-COUNT          PIC S9(5) COMP VALUE 0.      00033100
033200     05  WS-LIST-TOTAL-PAGES         PIC S9(5) COMP VALUE 0.      00033200
033300     05  WS-LIST-PAGE-NUM-ED         PIC ZZZZ9.                   00033300
033400     05  WS-LIST-TOTPAGE-ED          PIC ZZZZ9.                   00033400
033500     05  WS-LIST-MATCH-ED            PIC ZZZZ9.                   00033500
033600     05  WS-OWNER-UPPER              PIC X(100).                  00033600
033700     05  WS-FILTER-UPPER             PIC X(100).                  00033700
033800     05  WS-FILTER-LEN               PIC S9(3) COMP VALUE 0.      00033800
033900     05  WS-SUBSTR-FOUND-SW          PIC X     VALUE 'N'.         00033900
034000         88  WS-SUBSTR-FOUND          VALUE 'Y'.                  00034000
034100     05  FILLER                      PIC X(02).                   00034100
034200                                                                  00034200
034300 01  REPORT-TOTALS.                                               00034300
034400     05  NUM-REQ-READ                PIC S9(9) COMP-3 VALUE +0.   00034400
034500     05  NUM-REQ-ACCEPTED            PIC S9(9) COMP-3 VALUE +0.   00034500
034600     05  NUM-REQ-REJECTED            PIC S9(9) COMP-3 VALUE +0.   00034600
034700     05  NUM-CARDS-ISSUED            PIC S9(9) COMP-3 VALUE +0.   00034700
034800     05  NUM-CARDS-BLOCKED           PIC S9(9) COMP-3 VALUE +0.   00034800
034900     05  NUM-CARDS-UNBLOCKED         PIC S9(9) COMP-3 VALUE +0.   00034900
035000     05  NUM-TRANSFERS-OK            PIC S9(9) COMP-3 VALUE +0.   00035000
035100     05  WS-TOTAL-TRANSFERRED        PIC S9(13)V99 COMP-3         00035100
035200                                      VALUE +0.                   00035200
035300     05  FILLER                      PIC X(02).                   00035300
035400                                                                  00035400
035500 COPY CARDVIEW.                                                   00035500
035600                                                                  00035600
035700 01  RPT-HEADING1.                                                00035700
035800     05  FILLER                 PIC X(35)                         00035800
035900         VALUE 'CRDPROC - CARD AND TRANSFER RUN   '.              00035900
036000     05  FILLER                 PIC X(10) VALUE 'DATE: '.         00036000
036100     05  RPT-HD-MM              PIC 99.                           00036100
036200     05  FILLER                 PIC X     VALUE '/'.              00036200
036300     05  RPT-HD-DD              PIC 99.                           00036300
036400     05  FILLER                 PIC X     VALUE '/'.              00036400
036500     05  RPT-HD-YYYY            PIC 9(4).                         00036500
036600     05  FILLER                 PIC X(74) VALUE SPACES.           00036600
036700                                                                  00036700
036800 01  RPT-HEADING2.                                                00036800
036900     05  FILLER                 PIC X(6)  VALUE 'SEQ  '.          00036900
037000     05  FILLER                 PIC X(11) VALUE 'OP-CODE'.        00037000
037100     05  FILLER                 PIC X(10) VALUE 'USER-ID'.        00037100
037200     05  FILLER                 PIC X(45)                         00037200
037300             VALUE 'KEY / CARD INFORMATION'.                      00037300
037400     05  FILLER                 PIC X(14) VALUE 'AMOUNT'.         00037400
037500     05  FILLER                 PIC X(46) VALUE 'RESULT'.         00037500
037600                                                                  00037600
037700 01  RPT-DETAIL-LINE.                                             00037700
037800     05  RPT-SEQ-NO             PIC ZZZZ9.                        00037800
037900     05  FILLER                 PIC X     VALUE SPACE.            00037900
038000     05  RPT-OP-CODE            PIC X(10).                        00038000
038100     05  FILLER                 PIC X     VALUE SPACE.            00038100
038200     05  RPT-USER-ID            PIC ZZZZZZZZ9.                    00038200
038300     05  FILLER                 PIC X     VALUE SPACE.            00038300
038400     05  RPT-CARD-INFO          PIC X(44).                        00038400
038500     05  FILLER                 PIC X     VALUE SPACE.            00038500
038600     05  RPT-AMOUNT             PIC ZZ,ZZZ,ZZ9.99.                00038600
038700     05  FILLER                 PIC X(2)  VALUE SPACES.           00038700
038800     05  RPT-RESULT             PIC X(39).                        00038800
038900     05  FILLER                 PIC X(4)  VALUE SPACES.           00038900
039000                                                                  00039000
039100 01  RPT-TOTALS-HDR1.                                             00039100
039200     05  FILLER PIC X(26) VALUE 'Control totals:           '.     00039200
039300     05  FILLER PIC X(106) VALUE SPACES.                          00039300
039400                                                                  00039400
039500 01  RPT-TOTALS-DETAIL.                                           00039500
039600     05  RPT-TOT-LABEL          PIC X(30).                        00039600
039700     05  RPT-TOT-VALUE          PIC ZZZ,ZZZ,ZZ9.99.               00039700
039800     05  FILLER                 PIC X(89) VALUE SPACES.           00039800
039900                                                                  00039900
040000 LINKAGE SECTION.                                                 00040000
040100                                                                  00040100
040200******************************************************************00040200
040300 PROCEDURE DIVISION.                                              00040300
040400******************************************************************00040400
040500                                                                  00040500
040600 000-MAIN.                                                        00040600
040700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   00040700
040800     ACCEPT WS-CURRENT-TIME FROM TIME.                            00040800
040900     MOVE WS-CURRENT-DATE TO WS-NOW-TS-DATE.                      00040900
041000     MOVE WS-CURRENT-TIME(1:6) TO WS-NOW-TS-TIME.                 00041000
041100                                                                  00041100
041200     PERFORM 700-OPEN-FILES.                                      00041200
041300     PERFORM 800-INIT-REPORT.                                     00041300
041400     PERFORM 600-LOAD-USER-TABLE                                  00041400
041500         THRU 609-LOAD-USER-TABLE-EXIT.                           00041500
041600     PERFORM 610-LOAD-CARD-TABLE                                  00041600
041700         THRU 619-LOAD-CARD-TABLE-EXIT.                           00041700
041800     PERFORM 650-BOOTSTRAP-ADMIN.                                 00041800
041900                                                                  00041900
042000     PERFORM 730-READ-REQUEST-FILE.                               00042000
042100     PERFORM 100-PROCESS-REQUEST                                  00042100
042200         UNTIL WS-REQ-AT-EOF.                                     00042200
042300                                                                  00042300
042400     PERFORM 760-WRITE-CARD-MASTER-ALL.                           00042400
042500     PERFORM 850-REPORT-TOTALS.                                   00042500
042600     PERFORM 790-CLOSE-FILES.                                     00042600
042700                                                                  00042700
042800     GOBACK.                                                      00042800
042900                                                                  00042900
043000******************************************************************00043000
043100* FILE HANDLING                                                   00043100
043200******************************************************************00043200
043300 700-OPEN-FILES.                                                  00043300
043400     OPEN INPUT   USER-FILE                                       00043400
043500                  CARD-FILE                                       00043500
043600                  REQUEST-FILE                                    00043600
043700          OUTPUT  CARD-FILE-OUT                                   00043700
043800                  TRANSFER-FILE                                   00043800
043900                  HISTORY-FILE                                    00043900
044000                  REPORT-FILE.                                    00044000
044100     IF WS-USERFILE-STATUS NOT = '00'                             00044100
044200         DISPLAY 'ERROR OPENING USER FILE. RC: '                  00044200
044300                 WS-USERFILE-STATUS                               00044300
044400         MOVE 16 TO RETURN-CODE                                   00044400
044500         MOVE 'Y' TO WS-REQ-EOF-SW                                00044500
044600     END-IF.                                                      00044600
044700     IF WS-CARDFILE-STATUS NOT = '00'                             00044700
044800         DISPLAY 'ERROR OPENING CARD FILE. RC: '                  00044800
044900                 WS-CARDFILE-STATUS                               00044900
045000         MOVE 16 TO RETURN-CODE                                   00045000
045100         MOVE 'Y' TO WS-REQ-EOF-SW                                00045100
045200     END-IF.                                                      00045200
045300     IF WS-REQFILE-STATUS NOT = '00'                              00045300
045400         DISPLAY 'ERROR OPENING REQUEST FILE. RC: '               00045400
045500                 WS-REQFILE-STATUS                                00045500
045600         MOVE 16 TO RETURN-CODE                                   00045600
045700         MOVE 'Y' TO WS-REQ-EOF-SW                                00045700
045800     END-IF.                                                      00045800
045900                                                                  00045900
046000 730-READ-REQUEST-FILE.                                           00046000
046100     READ REQUEST-FILE                                            00046100
046200         AT END MOVE 'Y' TO WS-REQ-EOF-SW                         00046200
046300     END-READ.                                                    00046300
046400     EVALUATE WS-REQFILE-STATUS                                   00046400
046500         WHEN '00'                                                00046500
046600             CONTINUE                                             00046600
046700         WHEN '10'                                                00046700
046800             MOVE 'Y' TO WS-REQ-EOF-SW                            00046800
046900         WHEN OTHER                                               00046900
047000             DISPLAY 'ERROR ON REQUEST FILE READ. RC: '           00047000
047100                     WS-REQFILE-STATUS                            00047100
047200             MOVE 'Y' TO WS-REQ-EOF-SW                            00047200
047300     END-EVALUATE.                                                00047300
047400                                                                  00047400
047500 731-READ-USER-FILE.                                              00047500
047600     READ USER-FILE                                               00047600
047700         AT END MOVE 'Y' TO WS-USERFILE-EOF-SW                    00047700
047800     END-READ.                                                    00047800
047900     EVALUATE WS-USERFILE-STATUS                                  00047900
048000         WHEN '00'                                                00048000
048100             CONTINUE                                             00048100
048200         WHEN '10'                                                00048200
048300             MOVE 'Y' TO WS-USERFILE-EOF-SW                       00048300
048400         WHEN OTHER                                               00048400
048500             DISPLAY 'ERROR ON USER FILE READ. RC: '              00048500
048600                     WS-USERFILE-STATUS                           00048600
048700             MOVE 'Y' TO WS-USERFILE-EOF-SW                       00048700
048800     END-EVALUATE.                                                00048800
048900                                                                  00048900
049000 732-READ-CARD-FILE.                                              00049000
049100     READ CARD-FILE                                               00049100
049200         AT END MOVE 'Y' TO WS-CARDFILE-EOF-SW                    00049200
049300     END-READ.                                                    00049300
049400     EVALUATE WS-CARDFILE-STATUS                                  00049400
049500         WHEN '00'                                                00049500
049600             CONTINUE                                             00049600
049700         WHEN '10'                                                00049700
049800             MOVE 'Y' TO WS-CARDFILE-EOF-SW                       00049800
049900         WHEN OTHER                                               00049900
050000             DISPLAY 'ERROR ON CARD FILE READ. RC: '              00050000
050100                     WS-CARDFILE-STATUS                           00050100
050200             MOVE 'Y' TO WS-CARDFILE-EOF-SW                       00050200
050300     END-EVALUATE.                                                00050300
050400                                                                  00050400
050500 740-WRITE-CARD-MASTER-ONE.                                       00050500
050600     MOVE WS-CRD-ID(WS-IX)          TO CRDOUT-ID.                 00050600
050700     MOVE WS-CRD-NUMBER-ENC(WS-IX)  TO CRDOUT-NUMBER-ENC.         00050700
050800     MOVE WS-CRD-OWNER(WS-IX)       TO CRDOUT-OWNER.              00050800
050900     MOVE WS-CRD-EXPIRY-DATE(WS-IX) TO CRDOUT-EXPIRY-DATE.        00050900
051000     MOVE WS-CRD-STATUS(WS-IX)      TO CRDOUT-STATUS.             00051000
051100     MOVE WS-CRD-BALANCE(WS-IX)     TO CRDOUT-BALANCE.            00051100
051200     MOVE WS-CRD-USER-ID(WS-IX)     TO CRDOUT-USER-ID.            00051200
051300     MOVE WS-CRD-CREATED-TS(WS-IX)  TO CRDOUT-CREATED-TS.         00051300
051400     WRITE CRDOUT-REC.                                            00051400
051500     IF WS-CARDOUT-STATUS NOT = '00'                              00051500
051600         DISPLAY 'ERROR ON CARD-OUT WRITE. RC: '                  00051600
051700                 WS-CARDOUT-STATUS                                00051700
051800     END-IF.                                                      00051800
051900                                                                  00051900
052000 760-WRITE-CARD-MASTER-ALL.                                       00052000
052100     PERFORM 740-WRITE-CARD-MASTER-ONE                            00052100
052200         VARYING WS-IX FROM 1 BY 1                                00052200
052300             UNTIL WS-IX > WS-CARD-COUNT.                         00052300
052400                                                                  00052400
052500 745-WRITE-TRANSFER.                                              00052500
052600     WRITE TRF-REC.                                               00052600
052700     IF WS-TRFFILE-STATUS NOT = '00'                              00052700
052800         DISPLAY 'ERROR ON TRANSFER WRITE. RC: '                  00052800
052900                 WS-TRFFILE-STATUS                                00052900
053000     END-IF.                                                      00053000
053100                                                                  00053100
053200 746-WRITE-HISTORY.                                               00053200
053300     WRITE HIST-REC.                                              00053300
053400     IF WS-HISTFILE-STATUS NOT = '00'                             00053400
053500         DISPLAY 'ERROR ON HISTORY WRITE. RC: '                   00053500
053600                 WS-HISTFILE-STATUS                               00053600
053700     END-IF.                                                      00053700
053800                                                                  00053800
053900 790-CLOSE-FILES.                                                 00053900
054000     CLOSE USER-FILE                                              00054000
054100           CARD-FILE                                              00054100
054200           CARD-FILE-OUT                                          00054200
054300           REQUEST-FILE                                           00054300
054400           TRANSFER-FILE                                          00054400
054500           HISTORY-FILE                                           00054500
054600           REPORT-FILE.                                           00054600
054700                                                                  00054700
054800******************************************************************00054800
054900* TABLE LOADING AND BOOTSTRAP                                     00054900
055000******************************************************************00055000
055100 600-LOAD-USER-TABLE.                                             00055100
055200     MOVE 1 TO WS-NEXT-USER-ID.                                   00055200
055300     PERFORM 731-READ-USER-FILE.                                  00055300
055400 601-LOAD-USER-TABLE-LOOP.                                        00055400
055500     IF WS-USERFILE-EOF                                           00055500
055600         GO TO 609-LOAD-USER-TABLE-EXIT                           00055600
055700     END-IF.                                                      00055700
055800     ADD 1 TO WS-USER-COUNT.                                      00055800
055900     MOVE WS-USER-COUNT TO WS-IX.                                 00055900
056000     MOVE USR-ID            TO WS-USR-ID(WS-IX).                  00056000
056100     MOVE USR-USERNAME      TO WS-USR-USERNAME(WS-IX).            00056100
056200     MOVE USR-PASSWORD-HASH TO WS-USR-PASSWORD-HASH(WS-IX).       00056200
056300     MOVE USR-FULL-NAME     TO WS-USR-FULL-NAME(WS-IX).           00056300
056400     MOVE USR-LAST-NAME     TO WS-USR-LAST-NAME(WS-IX).           00056400
056500     MOVE USR-FIRST-NAME    TO WS-USR-FIRST-NAME(WS-IX).          00056500
056600     MOVE USR-PATRONYMIC    TO WS-USR-PATRONYMIC(WS-IX).          00056600
056700     MOVE USR-ROLE          TO WS-USR-ROLE(WS-IX).                00056700
056800     IF USR-ID >= WS-NEXT-USER-ID                                 00056800
056900         COMPUTE WS-NEXT-USER-ID = USR-ID + 1                     00056900
057000     END-IF.                                                      00057000
057100     PERFORM 731-READ-USER-FILE.                                  00057100
057200     GO TO 601-LOAD-USER-TABLE-LOOP.                              00057200
057300 609-LOAD-USER-TABLE-EXIT.                                        00057300
057400     EXIT.                                                        00057400
057500                                                                  00057500
057600 610-LOAD-CARD-TABLE.                                             00057600
057700     MOVE 1 TO WS-NEXT-CARD-ID.                                   00057700
057800     PERFORM 732-READ-CARD-FILE.                                  00057800
057900 611-LOAD-CARD-TABLE-LOOP.                                        00057900
058000     IF WS-CARDFILE-EOF                                           00058000
058100         GO TO 619-LOAD-CARD-TABLE-EXIT                           00058100
058200     END-IF.                                                      00058200
058300     ADD 1 TO WS-CARD-COUNT.                                      00058300
058400     MOVE WS-CARD-COUNT TO WS-IX.                                 00058400
058500     MOVE CRD-ID          TO WS-CRD-ID(WS-IX).                    00058500
058600     MOVE CRD-NUMBER-ENC  TO WS-CRD-NUMBER-ENC(WS-IX).            00058600
058700     MOVE CRD-OWNER       TO WS-CRD-OWNER(WS-IX).                 00058700
058800     MOVE CRD-EXPIRY-DATE TO WS-CRD-EXPIRY-DATE(WS-IX).           00058800
058900     MOVE CRD-STATUS      TO WS-CRD-STATUS(WS-IX).                00058900
059000     MOVE CRD-BALANCE     TO WS-CRD-BALANCE(WS-IX).               00059000
059100     MOVE CRD-USER-ID     TO WS-CRD-USER-ID(WS-IX).               00059100
059200     MOVE CRD-CREATED-TS  TO WS-CRD-CREATED-TS(WS-IX).            00059200
059300     IF CRD-ID >= WS-NEXT-CARD-ID                                 00059300
059400         COMPUTE WS-NEXT-CARD-ID = CRD-ID + 1                     00059400
059500     END-IF.                                                      00059500
059600     PERFORM 732-READ-CARD-FILE.                                  00059600
059700     GO TO 611-LOAD-CARD-TABLE-LOOP.                              00059700
059800 619-LOAD-CARD-TABLE-EXIT.                                        00059800
059900     EXIT.                                                        00059900
060000                                                                  00060000
060100 650-BOOTSTRAP-ADMIN.                                             00060100
060200     PERFORM 505-FIND-USER-BY-NAME.                               00060200
060300     IF NOT WS-FOUND                                              00060300
060400         ADD 1 TO WS-USER-COUNT                                   00060400
060500         MOVE WS-USER-COUNT TO WS-IX                              00060500
060600         MOVE WS-NEXT-USER-ID    TO WS-USR-ID(WS-IX)              00060600
060700         MOVE WS-ADMIN-USERNAME  TO WS-USR-USERNAME(WS-IX)        00060700
060800         MOVE WS-ADMIN-PASSWORD  TO WS-USR-PASSWORD-HASH(WS-IX)   00060800
060900         MOVE WS-ADMIN-FULL-NAME TO WS-USR-FULL-NAME(WS-IX)       00060900
061000         MOVE SPACES             TO WS-USR-LAST-NAME(WS-IX)       00061000
061100         MOVE SPACES             TO WS-USR-FIRST-NAME(WS-IX)      00061100
061200         MOVE SPACES             TO WS-USR-PATRONYMIC(WS-IX)      00061200
061300         MOVE 'ADMIN'            TO WS-USR-ROLE(WS-IX)            00061300
061400         ADD 1 TO WS-NEXT-USER-ID                                 00061400
061500     END-IF.                                                      00061500
061600                                                                  00061600
061700******************************************************************00061700
061800* TABLE SEARCH HELPERS                                            00061800
061900******************************************************************00061900
062000 500-FIND-USER-BY-ID.                                             00062000
062100     MOVE 'N' TO WS-FOUND-SW.                                     00062100
062200     PERFORM 501-TEST-USER-BY-ID                                  00062200
062300         VARYING WS-IX FROM 1 BY 1                                00062300
062400             UNTIL WS-IX > WS-USER-COUNT OR WS-FOUND.             00062400
062500     IF WS-FOUND                                                  00062500
062600         COMPUTE WS-IX = WS-IX - 1                                00062600
062700     END-IF.                                                      00062700
062800                                                                  00062800
062900 501-TEST-USER-BY-ID.                                             00062900
063000     IF WS-USR-ID(WS-IX) = REQ-USER-ID                            00063000
063100         MOVE 'Y' TO WS-FOUND-SW                                  00063100
063200     END-IF.                                                      00063200
063300                                                                  00063300
063400 505-FIND-USER-BY-NAME.                                           00063400
063500     MOVE 'N' TO WS-FOUND-SW.                                     00063500
063600     PERFORM 506-TEST-USER-BY-NAME                                00063600
063700         VARYING WS-IX FROM 1 BY 1                                00063700
063800             UNTIL WS-IX > WS-USER-COUNT OR WS-FOUND.             00063800
063900                                                                  00063900
064000 506-TEST-USER-BY-NAME.                                           00064000
064100     IF WS-USR-USERNAME(WS-IX) = WS-ADMIN-USERNAME                00064100
064200         MOVE 'Y' TO WS-FOUND-SW                                  00064200
064300     END-IF.                                                      00064300
064400                                                                  00064400
064500 507-FIND-USER-BY-USERNAME.                                       00064500
064600     MOVE 'N' TO WS-FOUND-SW.                                     00064600
064700     PERFORM 508-TEST-USER-BY-USERNAME                            00064700
064800         VARYING WS-IX FROM 1 BY 1                                00064800
064900             UNTIL WS-IX > WS-USER-COUNT OR WS-FOUND.             00064900
065000                                                                  00065000
065100 508-TEST-USER-BY-USERNAME.                                       00065100
065200     IF WS-USR-USERNAME(WS-IX) = WS-USERNAME-WORK                 00065200
065300         MOVE 'Y' TO WS-FOUND-SW                                  00065300
065400     END-IF.                                                      00065400
065500                                                                  00065500
065600 510-FIND-CARD-BY-ID.                                             00065600
065700     MOVE 'N' TO WS-FOUND-SW.                                     00065700
065800     PERFORM 511-TEST-CARD-BY-ID                                  00065800
065900         VARYING WS-IX FROM 1 BY 1                                00065900
066000             UNTIL WS-IX > WS-CARD-COUNT OR WS-FOUND.             00066000
066100     IF WS-FOUND                                                  00066100
066200         COMPUTE WS-IX = WS-IX - 1                                00066200
066300     END-IF.                                                      00066300
066400                                                                  00066400
066500 511-TEST-CARD-BY-ID.                                             00066500
066600     IF WS-CRD-ID(WS-IX) = REQ-CARD-ID                            00066600
066700         MOVE 'Y' TO WS-FOUND-SW                                  00066700
066800     END-IF.                                                      00066800
066900                                                                  00066900
067000 520-FIND-CARD-BY-ENC.                                            00067000
067100*                                                                 00067100
067200*    CALLER MOVES THE ENCODED NUMBER TO LOOK UP INTO              00067200
067300*    WS-CAND-ENCODED BEFORE PERFORM-ING THIS PARAGRAPH, AND       00067300
067400*    READS THE MATCH BACK FROM WS-IX (0 IF NOT WS-FOUND).         00067400
067500*                                                                 00067500
067600     MOVE 'N' TO WS-FOUND-SW.                                     00067600
067700     PERFORM 521-TEST-CARD-BY-ENC                                 00067700
067800         VARYING WS-IX FROM 1 BY 1                                00067800
067900             UNTIL WS-IX > WS-CARD-COUNT OR WS-FOUND.             00067900
068000     IF WS-FOUND                                                  00068000
068100         COMPUTE WS-IX = WS-IX - 1                                00068100
068200     END-IF.                                                      00068200
068300                                                                  00068300
068400 521-TEST-CARD-BY-ENC.                                            00068400
068500     IF WS-CRD-NUMBER-ENC(WS-IX) = WS-CAND-ENCODED                00068500
068600         MOVE 'Y' TO WS-FOUND-SW                                  00068600
068700     END-IF.                                                      00068700
068800                                                                  00068800
068900******************************************************************00068900
069000* CARD VIEW BUILD                                                 00069000
069100******************************************************************00069100
069200 400-BUILD-CARD-VIEW.                                             00069200
069300     MOVE WS-CRD-ID(WS-CV-IX)          TO CV-CARD-ID.             00069300
069400     MOVE WS-CRD-NUMBER-ENC(WS-CV-IX)   TO WS-CAND-ENCODED.       00069400
069500     CALL 'CRDENC' USING WS-FN-MASK WS-CANDIDATE-NUMBER           00069500
069600                          WS-CAND-ENCODED WS-CAND-MASKED.         00069600
069700     MOVE WS-CAND-MASKED                TO CV-MASKED-NUMBER.      00069700
069800     MOVE WS-CRD-OWNER(WS-CV-IX)        TO CV-OWNER.              00069800
069900     MOVE WS-CRD-EXPIRY-DATE(WS-CV-IX)  TO CV-EXPIRY-DATE.        00069900
070000     MOVE WS-CRD-STATUS(WS-CV-IX)       TO CV-STATUS.             00070000
070100     MOVE WS-CRD-BALANCE(WS-CV-IX)      TO CV-BALANCE.            00070100
070200                                                                  00070200
070300******************************************************************00070300
070400* REQUEST DISPATCH                                                00070400
070500******************************************************************00070500
070600 100-PROCESS-REQUEST.                                             00070600
070700     ADD 1 TO NUM-REQ-READ.                                       00070700
070800     MOVE REQ-OP-CODE TO WS-LAST-REQ-DIAG.                        00070800
070900     MOVE 'Y' TO WS-REQ-OK-SW.                                    00070900
071000     MOVE SPACES TO RPT-CARD-INFO.                                00071000
071100     MOVE SPACES TO RPT-RESULT.                                   00071100
071200     MOVE ZERO TO RPT-AMOUNT.                                     00071200
071300                                                                  00071300
071400     EVALUATE TRUE                                                00071400
071500         WHEN REQ-IS-ISSUE                                        00071500
071600             PERFORM 200-ISSUE-CARD THRU 200-EXIT                 00071600
071700         WHEN REQ-IS-BLOCK                                        00071700
071800             PERFORM 210-BLOCK-CARD THRU 210-EXIT                 00071800
071900         WHEN REQ-IS-UNBLOCK                                      00071900
072000             PERFORM 220-UNBLOCK-CARD THRU 220-EXIT               00072000
072100         WHEN REQ-IS-SETSTATUS                                    00072100
072200             PERFORM 230-SETSTATUS-CARD THRU 230-EXIT             00072200
072300         WHEN REQ-IS-BALANCE                                      00072300
072400             PERFORM 240-BALANCE-INQUIRY THRU 240-EXIT            00072400
072500         WHEN REQ-IS-TRANSFER                                     00072500
072600             PERFORM 250-TRANSFER-FUNDS THRU 250-EXIT             00072600
072700         WHEN REQ-IS-REGISTER                                     00072700
072800             PERFORM 260-REGISTER-USER THRU 260-EXIT              00072800
072900         WHEN REQ-IS-LIST                                         00072900
073000             PERFORM 270-LIST-CARDS THRU 270-EXIT                 00073000
073100         WHEN OTHER                                               00073100
073200             MOVE 'N' TO WS-REQ-OK-SW                             00073200
073300             MOVE 'Unknown operation code' TO RPT-RESULT          00073300
073400     END-EVALUATE.                                                00073400
073500                                                                  00073500
073600     IF WS-REQ-OK                                                 00073600
073700         ADD 1 TO NUM-REQ-ACCEPTED                                00073700
073800     ELSE                                                         00073800
073900         ADD 1 TO NUM-REQ-REJECTED                                00073900
074000     END-IF.                                                      00074000
074100                                                                  00074100
074200     PERFORM 830-REPORT-REQUEST-PROCESSED.                        00074200
074300     PERFORM 730-READ-REQUEST-FILE.                               00074300
074400                                                                  00074400
074500******************************************************************00074500
074600* CARD SERVICE -- ISSUE                                           00074600
074700******************************************************************00074700
074800 200-ISSUE-CARD.                                                  00074800
074900     MOVE 'ISSUE' TO RPT-OP-CODE.                                 00074900
075000     MOVE REQ-USER-ID TO RPT-USER-ID.                             00075000
075100     PERFORM 500-FIND-USER-BY-ID.                                 00075100
075200     IF NOT WS-FOUND                                              00075200
075300         MOVE 'N' TO WS-REQ-OK-SW                                 00075300
075400         MOVE 'User not found' TO RPT-RESULT                      00075400
075500         GO TO 200-EXIT                                           00075500
075600     END-IF.                                                      00075600
075700                                                                  00075700
075800     MOVE 0 TO WS-GEN-ATTEMPT.                                    00075800
075900     MOVE 'N' TO WS-FOUND-SW.                                     00075900
076000     PERFORM 205-GENERATE-UNIQUE-NUMBER                           00076000
076100         UNTIL NOT WS-FOUND OR WS-GEN-ATTEMPT > 10.               00076100
076200                                                                  00076200
076300     IF WS-GEN-ATTEMPT > 10                                       00076300
076400         MOVE 'N' TO WS-REQ-OK-SW                                 00076400
076500         MOVE 'Card number generation conflict' TO RPT-RESULT     00076500
076600         GO TO 200-EXIT                                           00076600
076700     END-IF.                                                      00076700
076800                                                                  00076800
076900     PERFORM 206-ADD-CARD-TABLE-ENTRY.                            00076900
077000                                                                  00077000
077100     MOVE WS-CARD-COUNT TO WS-CV-IX.                              00077100
077200     PERFORM 400-BUILD-CARD-VIEW.                                 00077200
077300     MOVE CV-MASKED-NUMBER TO RPT-CARD-INFO.                      00077300
077400     MOVE 'OK' TO RPT-RESULT.                                     00077400
077500     ADD 1 TO NUM-CARDS-ISSUED.                                   00077500
077600 200-EXIT.                                                        00077600
077700     EXIT.                                                        00077700
077800                                                                  00077800
077900 205-GENERATE-UNIQUE-NUMBER.                                      00077900
078000     ADD 1 TO WS-GEN-ATTEMPT.                                     00078000
078100     COMPUTE WS-CAND-SUFFIX =                                     00078100
078200         WS-NEXT-CARD-ID + WS-GEN-ATTEMPT.                        00078200
078300     STRING WS-NOW-TS      DELIMITED BY SIZE                      00078300
078400            WS-CAND-SUFFIX DELIMITED BY SIZE                      00078400
078500            INTO WS-CANDIDATE-NUMBER                              00078500
078600     END-STRING.                                                  00078600
078700     CALL 'CRDENC' USING WS-FN-ENCODE WS-CANDIDATE-NUMBER         00078700
078800                          WS-CAND-ENCODED WS-CAND-MASKED.         00078800
078900     PERFORM 520-FIND-CARD-BY-ENC.                                00078900
079000                                                                  00079000
079100 206-ADD-CARD-TABLE-ENTRY.                                        00079100
079200     MOVE WS-IX TO WS-SAVE-IX.                                    00079200
079300     ADD 1 TO WS-CARD-COUNT.                                      00079300
079400     MOVE WS-CARD-COUNT TO WS-IX.                                 00079400
079500     MOVE WS-NEXT-CARD-ID    TO WS-CRD-ID(WS-IX).                 00079500
079600     MOVE WS-CAND-ENCODED    TO WS-CRD-NUMBER-ENC(WS-IX).         00079600
079700     IF REQ-OWNER-NAME NOT = SPACES                               00079700
079800         MOVE REQ-OWNER-NAME TO WS-CRD-OWNER(WS-IX)               00079800
079900     ELSE                                                         00079900
080000         MOVE WS-USR-FULL-NAME(WS-SAVE-IX) TO WS-CRD-OWNER(WS-IX) 00080000
080100     END-IF.                                                      00080100
080200     COMPUTE WS-EXP-YYYY = WS-CURRENT-YYYY + 4.                   00080200
080300     MOVE WS-CURRENT-MM   TO WS-EXP-MM.                           00080300
080400     MOVE 1               TO WS-EXP-DD.                           00080400
080500     MOVE WS-EXPIRY-DATE-8 TO WS-CRD-EXPIRY-DATE(WS-IX).          00080500
080600     MOVE 'ACTIVE'        TO WS-CRD-STATUS(WS-IX).                00080600
080700     MOVE 0               TO WS-CRD-BALANCE(WS-IX).               00080700
080800     MOVE REQ-USER-ID     TO WS-CRD-USER-ID(WS-IX).               00080800
080900     MOVE WS-NOW-TS       TO WS-CRD-CREATED-TS(WS-IX).            00080900
081000     ADD 1 TO WS-NEXT-CARD-ID.                                    00081000
081100                                                                  00081100
081200******************************************************************00081200
081300* CARD SERVICE -- BLOCK                                           00081300
081400******************************************************************00081400
081500 210-BLOCK-CARD.                                                  00081500
081600     MOVE 'BLOCK' TO RPT-OP-CODE.                                 00081600
081700     MOVE REQ-USER-ID TO RPT-USER-ID.                             00081700
081800     PERFORM 510-FIND-CARD-BY-ID.                                 00081800
081900     IF NOT WS-FOUND                                              00081900
082000         MOVE 'N' TO WS-REQ-OK-SW                                 00082000
082100         MOVE 'Card not found' TO RPT-RESULT                      00082100
082200         GO TO 210-EXIT                                           00082200
082300     END-IF.                                                      00082300
082400     IF NOT REQ-ACTOR-IS-ADMIN                                    00082400
082500            AND WS-CRD-USER-ID(WS-IX) NOT = REQ-ACTOR-USER-ID     00082500
082600         MOVE 'N' TO WS-REQ-OK-SW                                 00082600
082700         MOVE 'Access denied' TO RPT-RESULT                       00082700
082800         GO TO 210-EXIT                                           00082800
082900     END-IF.                                                      00082900
083000     MOVE WS-IX TO WS-CV-IX.                                      00083000
083100     IF WS-CRD-BLOCKED(WS-IX)                                     00083100
083200         PERFORM 400-BUILD-CARD-VIEW                              00083200
083300         MOVE CV-MASKED-NUMBER TO RPT-CARD-INFO                   00083300
083400         MOVE 'OK' TO RPT-RESULT                                  00083400
083500         GO TO 210-EXIT                                           00083500
083600     END-IF.                                                      00083600
083700     IF WS-CRD-EXPIRED(WS-IX)                                     00083700
083800         MOVE 'N' TO WS-REQ-OK-SW                                 00083800
083900         MOVE 'Cannot block expired card' TO RPT-RESULT           00083900
084000         GO TO 210-EXIT                                           00084000
084100     END-IF.                                                      00084100
084200     MOVE 'BLOCKED' TO WS-CRD-STATUS(WS-IX).                      00084200
084300     MOVE WS-IX TO WS-CV-IX.                                      00084300
084400     PERFORM 280-HIST-BLOCK-UNBLOCK.                              00084400
084500     PERFORM 400-BUILD-CARD-VIEW.                                 00084500
084600     MOVE CV-MASKED-NUMBER TO RPT-CARD-INFO.                      00084600
084700     MOVE 'OK' TO RPT-RESULT.                                     00084700
084800     ADD 1 TO NUM-CARDS-BLOCKED.                                  00084800
084900 210-EXIT.                                                        00084900
085000     EXIT.                                                        00085000
085100                                                                  00085100
085200******************************************************************00085200
085300* CARD SERVICE -- UNBLOCK                                         00085300
085400******************************************************************00085400
085500 220-UNBLOCK-CARD.                                                00085500
085600     MOVE 'UNBLOCK' TO RPT-OP-CODE.                               00085600
085700     MOVE REQ-USER-ID TO RPT-USER-ID.                             00085700
085800     PERFORM 510-FIND-CARD-BY-ID.                                 00085800
085900     IF NOT WS-FOUND                                              00085900
086000         MOVE 'N' TO WS-REQ-OK-SW                                 00086000
086100         MOVE 'Card not found' TO RPT-RESULT                      00086100
086200         GO TO 220-EXIT                                           00086200
086300     END-IF.                                                      00086300
086400     IF NOT REQ-ACTOR-IS-ADMIN                                    00086400
086500            AND WS-CRD-USER-ID(WS-IX) NOT = REQ-ACTOR-USER-ID     00086500
086600         MOVE 'N' TO WS-REQ-OK-SW                                 00086600
086700         MOVE 'Access denied' TO RPT-RESULT                       00086700
086800         GO TO 220-EXIT                                           00086800
086900     END-IF.                                                      00086900
087000     IF WS-CRD-EXPIRED(WS-IX)                                     00087000
087100         MOVE 'N' TO WS-REQ-OK-SW                                 00087100
087200         MOVE 'Cannot activate expired card' TO RPT-RESULT        00087200
087300         GO TO 220-EXIT                                           00087300
087400     END-IF.                                                      00087400
087500     IF WS-CRD-ACTIVE(WS-IX)                                      00087500
087600         MOVE WS-IX TO WS-CV-IX                                   00087600
087700         PERFORM 400-BUILD-CARD-VIEW                              00087700
087800         MOVE CV-MASKED-NUMBER TO RPT-CARD-INFO                   00087800
087900         MOVE 'OK' TO RPT-RESULT                                  00087900
088000         GO TO 220-EXIT                                           00088000
088100     END-IF.                                                      00088100
088200     MOVE 'ACTIVE' TO WS-CRD-STATUS(WS-IX).                       00088200
088300     MOVE WS-IX TO WS-CV-IX.                                      00088300
088400     PERFORM 281-HIST-UNBLOCK.                                    00088400
088500     PERFORM 400-BUILD-CARD-VIEW.                                 00088500
088600     MOVE CV-MASKED-NUMBER TO RPT-CARD-INFO.                      00088600
088700     MOVE 'OK' TO RPT-RESULT.                                     00088700
088800     ADD 1 TO NUM-CARDS-UNBLOCKED.                                00088800
088900 220-EXIT.                                                        00088900
089000     EXIT.                                                        00089000
089100                                                                  00089100
089200 280-HIST-BLOCK-UNBLOCK.                                          00089200
089300     ADD 1 TO WS-NEXT-HIST-ID.                                    00089300
089400     MOVE WS-NEXT-HIST-ID      TO HIST-ID.                        00089400
089500     MOVE WS-CRD-ID(WS-CV-IX)  TO HIST-CARD-ID.                   00089500
089600     MOVE 'BLOCK'              TO HIST-OP-TYPE.                   00089600
089700     MOVE 0                    TO HIST-AMOUNT.                    00089700
089800     MOVE 'Card blocked by user request' TO HIST-DESCRIPTION.     00089800
089900     MOVE WS-NOW-TS            TO HIST-CREATED-TS.                00089900
090000     PERFORM 746-WRITE-HISTORY.                                   00090000
090100                                                                  00090100
090200 281-HIST-UNBLOCK.                                                00090200
090300     ADD 1 TO WS-NEXT-HIST-ID.                                    00090300
090400     MOVE WS-NEXT-HIST-ID      TO HIST-ID.                        00090400
090500     MOVE WS-CRD-ID(WS-CV-IX)  TO HIST-CARD-ID.                   00090500
090600     MOVE 'UNBLOCK'            TO HIST-OP-TYPE.                   00090600
090700     MOVE 0                    TO HIST-AMOUNT.                    00090700
090800     MOVE 'Card unblocked by user request' TO HIST-DESCRIPTION.   00090800
090900     MOVE WS-NOW-TS            TO HIST-CREATED-TS.                00090900
091000     PERFORM 746-WRITE-HISTORY.                                   00091000
091100                                                                  00091100
091200******************************************************************00091200
091300* CARD SERVICE -- STATUS UPDATE (ADMIN)                           00091300
091400******************************************************************00091400
091500 230-SETSTATUS-CARD.                                              00091500
091600     MOVE 'SETSTATUS' TO RPT-OP-CODE.                             00091600
091700     MOVE REQ-USER-ID TO RPT-USER-ID.                             00091700
091800     PERFORM 510-FIND-CARD-BY-ID.                                 00091800
091900     IF NOT WS-FOUND                                              00091900
092000         MOVE 'N' TO WS-REQ-OK-SW                                 00092000
092100         MOVE 'Card not found' TO RPT-RESULT                      00092100
092200         GO TO 230-EXIT                                           00092200
092300     END-IF.                                                      00092300
092400     IF REQ-NEW-STATUS = 'ACTIVE' AND WS-CRD-EXPIRED(WS-IX)       00092400
092500         MOVE 'N' TO WS-REQ-OK-SW                                 00092500
092600         MOVE 'Cannot activate expired card' TO RPT-RESULT        00092600
092700         GO TO 230-EXIT                                           00092700
092800     END-IF.                                                      00092800
092900     MOVE REQ-NEW-STATUS TO WS-CRD-STATUS(WS-IX).                 00092900
093000     MOVE WS-IX TO WS-CV-IX.                                      00093000
093100     PERFORM 400-BUILD-CARD-VIEW.                                 00093100
093200     MOVE CV-MASKED-NUMBER TO RPT-CARD-INFO.                      00093200
093300     MOVE 'OK' TO RPT-RESULT.                                     00093300
093400                                                                  00093400
093500******************************************************************00093500
093600* CARD SERVICE -- BALANCE INQUIRY                                 00093600
093700******************************************************************00093700
093800 230-EXIT.                                                        00093800
093900     EXIT.                                                        00093900
094000 240-BALANCE-INQUIRY.                                             00094000
094100     MOVE 'BALANCE' TO RPT-OP-CODE.                               00094100
094200     MOVE REQ-USER-ID TO RPT-USER-ID.                             00094200
094300     PERFORM 510-FIND-CARD-BY-ID.                                 00094300
094400     IF NOT WS-FOUND                                              00094400
094500         MOVE 'N' TO WS-REQ-OK-SW                                 00094500
094600         MOVE 'Card not found' TO RPT-RESULT                      00094600
094700         GO TO 240-EXIT                                           00094700
094800     END-IF.                                                      00094800
094900     IF NOT REQ-ACTOR-IS-ADMIN                                    00094900
095000            AND WS-CRD-USER-ID(WS-IX) NOT = REQ-ACTOR-USER-ID     00095000
095100         MOVE 'N' TO WS-REQ-OK-SW                                 00095100
095200         MOVE 'Access denied' TO RPT-RESULT                       00095200
095300         GO TO 240-EXIT                                           00095300
095400     END-IF.                                                      00095400
095500     MOVE WS-IX TO WS-CV-IX.                                      00095500
095600     PERFORM 400-BUILD-CARD-VIEW.                                 00095600
095700     MOVE CV-MASKED-NUMBER TO RPT-CARD-INFO.                      00095700
095800     MOVE CV-BALANCE TO RPT-AMOUNT.                               00095800
095900     MOVE 'OK' TO RPT-RESULT.                                     00095900
096000                                                                  00096000
096100******************************************************************00096100
096200* TRANSFER SERVICE                                                00096200
096300******************************************************************00096300
096400 240-EXIT.                                                        00096400
096500     EXIT.                                                        00096500
096600 250-TRANSFER-FUNDS.                                              00096600
096700     MOVE 'TRANSFER' TO RPT-OP-CODE.                              00096700
096800     MOVE REQ-USER-ID TO RPT-USER-ID.                             00096800
096900     MOVE REQ-AMOUNT TO RPT-AMOUNT.                               00096900
097000                                                                  00097000
097100     IF NOT REQ-ACTOR-IS-ADMIN                                    00097100
097200            AND REQ-ACTOR-USER-ID NOT = REQ-USER-ID               00097200
097300         MOVE 'N' TO WS-REQ-OK-SW                                 00097300
097400         MOVE 'Access denied' TO RPT-RESULT                       00097400
097500         GO TO 250-EXIT                                           00097500
097600     END-IF.                                                      00097600
097700                                                                  00097700
097800     MOVE REQ-FROM-CARD-NUM TO WS-CANDIDATE-NUMBER.               00097800
097900     CALL 'CRDENC' USING WS-FN-ENCODE WS-CANDIDATE-NUMBER         00097900
098000                          WS-FROM-ENCODED WS-FROM-MASKED.         00098000
098100     MOVE WS-FROM-ENCODED TO WS-CAND-ENCODED.                     00098100
098200     PERFORM 520-FIND-CARD-BY-ENC.                                00098200
098300     IF NOT WS-FOUND                                              00098300
098400         MOVE 'N' TO WS-REQ-OK-SW                                 00098400
098500         MOVE 'Source card not found' TO RPT-RESULT               00098500
098600         GO TO 250-EXIT                                           00098600
098700     END-IF.                                                      00098700
098800     MOVE WS-IX TO WS-FROM-IX.                                    00098800
098900                                                                  00098900
099000     MOVE REQ-TO-CARD-NUM TO WS-CANDIDATE-NUMBER.                 00099000
099100     CALL 'CRDENC' USING WS-FN-ENCODE WS-CANDIDATE-NUMBER         00099100
099200                          WS-TO-ENCODED WS-TO-MASKED.             00099200
099300     MOVE WS-TO-ENCODED TO WS-CAND-ENCODED.                       00099300
099400     PERFORM 520-FIND-CARD-BY-ENC.                                00099400
099500     IF NOT WS-FOUND                                              00099500
099600         MOVE 'N' TO WS-REQ-OK-SW                                 00099600
099700         MOVE 'Target card not found' TO RPT-RESULT               00099700
099800         GO TO 250-EXIT                                           00099800
099900     END-IF.                                                      00099900
100000     MOVE WS-IX TO WS-TO-IX.                                      00100000
100100                                                                  00100100
100200     STRING WS-FROM-MASKED DELIMITED BY SIZE                      00100200
100300            ' -> '          DELIMITED BY SIZE                     00100300
100400            WS-TO-MASKED   DELIMITED BY SIZE                      00100400
100500            INTO RPT-CARD-INFO                                    00100500
100600     END-STRING.                                                  00100600
100700                                                                  00100700
100800     IF WS-CRD-USER-ID(WS-FROM-IX) NOT = REQ-USER-ID              00100800
100900        OR WS-CRD-USER-ID(WS-TO-IX) NOT = REQ-USER-ID             00100900
101000         MOVE 'N' TO WS-REQ-OK-SW                                 00101000
101100         MOVE 'Transfer allowed only between own cards'           00101100
101200                      TO RPT-RESULT                               00101200
101300         GO TO 250-EXIT                                           00101300
101400     END-IF.                                                      00101400
101500                                                                  00101500
101600     IF WS-CRD-BLOCKED(WS-FROM-IX)                                00101600
101700         MOVE 'N' TO WS-REQ-OK-SW                                 00101700
101800         MOVE 'Source card is blocked' TO RPT-RESULT              00101800
101900         GO TO 250-EXIT                                           00101900
102000     END-IF.                                                      00102000
102100     IF WS-CRD-BLOCKED(WS-TO-IX)                                  00102100
102200         MOVE 'N' TO WS-REQ-OK-SW                                 00102200
102300         MOVE 'Target card is blocked' TO RPT-RESULT              00102300
102400         GO TO 250-EXIT                                           00102400
102500     END-IF.                                                      00102500
102600                                                                  00102600
102700     IF NOT WS-CRD-ACTIVE(WS-FROM-IX)                             00102700
102800        OR NOT WS-CRD-ACTIVE(WS-TO-IX)                            00102800
102900         MOVE 'N' TO WS-REQ-OK-SW                                 00102900
103000         MOVE 'Both cards must be ACTIVE' TO RPT-RESULT           00103000
103100         GO TO 250-EXIT                                           00103100
103200     END-IF.                                                      00103200
103300                                                                  00103300
103400     IF REQ-AMOUNT < 0.01                                         00103400
103500         MOVE 'N' TO WS-REQ-OK-SW                                 00103500
103600         MOVE 'Transfer amount must be at least 0.01'             00103600
103700                      TO RPT-RESULT                               00103700
103800         GO TO 250-EXIT                                           00103800
103900     END-IF.                                                      00103900
104000                                                                  00104000
104100     IF WS-CRD-BALANCE(WS-FROM-IX) < REQ-AMOUNT                   00104100
104200         MOVE 'N' TO WS-REQ-OK-SW                                 00104200
104300         MOVE 'Insufficient funds' TO RPT-RESULT                  00104300
104400         GO TO 250-EXIT                                           00104400
104500     END-IF.                                                      00104500
104600                                                                  00104600
104700     ADD 1 TO WS-NEXT-TRF-ID.                                     00104700
104800     MOVE WS-NEXT-TRF-ID          TO TRF-ID.                      00104800
104900     MOVE WS-CRD-ID(WS-FROM-IX)   TO TRF-FROM-CARD-ID.            00104900
105000     MOVE WS-CRD-ID(WS-TO-IX)     TO TRF-TO-CARD-ID.              00105000
105100     MOVE REQ-AMOUNT              TO TRF-AMOUNT.                  00105100
105200     MOVE 'SUCCESS'               TO TRF-STATUS.                  00105200
105300     MOVE WS-NOW-TS               TO TRF-CREATED-TS.              00105300
105400     PERFORM 745-WRITE-TRANSFER.                                  00105400
105500                                                                  00105500
105600     SUBTRACT REQ-AMOUNT FROM WS-CRD-BALANCE(WS-FROM-IX).         00105600
105700     ADD      REQ-AMOUNT TO   WS-CRD-BALANCE(WS-TO-IX).           00105700
105800                                                                  00105800
105900     ADD 1 TO WS-NEXT-HIST-ID.                                    00105900
106000     MOVE WS-NEXT-HIST-ID         TO HIST-ID.                     00106000
106100     MOVE WS-CRD-ID(WS-FROM-IX)   TO HIST-CARD-ID.                00106100
106200     MOVE 'TRANSFER_OUT'          TO HIST-OP-TYPE.                00106200
106300     MOVE REQ-AMOUNT              TO HIST-AMOUNT.                 00106300
106400     MOVE 'Transfer out to another card' TO HIST-DESCRIPTION.     00106400
106500     MOVE WS-NOW-TS               TO HIST-CREATED-TS.             00106500
106600     PERFORM 746-WRITE-HISTORY.                                   00106600
106700                                                                  00106700
106800     ADD 1 TO WS-NEXT-HIST-ID.                                    00106800
106900     MOVE WS-NEXT-HIST-ID         TO HIST-ID.                     00106900
107000     MOVE WS-CRD-ID(WS-TO-IX)     TO HIST-CARD-ID.                00107000
107100     MOVE 'TRANSFER_IN'           TO HIST-OP-TYPE.                00107100
107200     MOVE REQ-AMOUNT              TO HIST-AMOUNT.                 00107200
107300     MOVE 'Transfer in from another card' TO HIST-DESCRIPTION.    00107300
107400     MOVE WS-NOW-TS               TO HIST-CREATED-TS.             00107400
107500     PERFORM 746-WRITE-HISTORY.                                   00107500
107600                                                                  00107600
107700     ADD 1 TO NUM-TRANSFERS-OK.                                   00107700
107800     ADD REQ-AMOUNT TO WS-TOTAL-TRANSFERRED.                      00107800
107900     MOVE 'OK' TO RPT-RESULT.                                     00107900
108000                                                                  00108000
108100******************************************************************00108100
108200* USER REGISTRATION                                               00108200
108300******************************************************************00108300
108400 250-EXIT.                                                        00108400
108500     EXIT.                                                        00108500
108600 260-REGISTER-USER.                                               00108600
108700     MOVE 'REGISTER' TO RPT-OP-CODE.                              00108700
108800     MOVE REQ-USER-ID TO RPT-USER-ID.                             00108800
108900     MOVE REQ-FROM-CARD-NUM TO WS-USERNAME-WORK.                  00108900
109000     MOVE REQ-TO-CARD-NUM   TO WS-PASSWORD-WORK.                  00109000
109100                                                                  00109100
109200     IF WS-USERNAME-WORK(3:1) = SPACE                             00109200
109300         MOVE 'N' TO WS-REQ-OK-SW                                 00109300
109400         MOVE 'Username must be 3-16 characters' TO RPT-RESULT    00109400
109500         GO TO 260-EXIT                                           00109500
109600     END-IF.                                                      00109600
109700                                                                  00109700
109800     MOVE 'N' TO WS-BAD-CHAR-SW.                                  00109800
109900     PERFORM 267-SCAN-ONE-USERNAME-CHAR THRU 267-SCAN-EXIT        00109900
110000         VARYING WS-UIX FROM 1 BY 1 UNTIL WS-UIX > 16.            00110000
110100     IF WS-BAD-CHAR                                               00110100
110200         MOVE 'N' TO WS-REQ-OK-SW                                 00110200
110300         MOVE 'Username has an invalid character' TO RPT-RESULT   00110300
110400         GO TO 260-EXIT                                           00110400
110500     END-IF.                                                      00110500
110600                                                                  00110600
110700     PERFORM 507-FIND-USER-BY-USERNAME.                           00110700
110800     IF WS-FOUND                                                  00110800
110900         MOVE 'N' TO WS-REQ-OK-SW                                 00110900
111000         MOVE 'Username already taken' TO RPT-RESULT              00111000
111100         GO TO 260-EXIT                                           00111100
111200     END-IF.                                                      00111200
111300                                                                  00111300
111400     IF WS-PASSWORD-WORK(8:1) = SPACE                             00111400
111500         MOVE 'N' TO WS-REQ-OK-SW                                 00111500
111600         MOVE 'Password must be at least 8 characters'            00111600
111700                      TO RPT-RESULT                               00111700
111800         GO TO 260-EXIT                                           00111800
111900     END-IF.                                                      00111900
112000                                                                  00112000
112100     PERFORM 265-PARSE-FULL-NAME.                                 00112100
112200     IF WS-NAME-PART-COUNT NOT = 3                                00112200
112300        OR WS-PART-LEN-1 < 2                                      00112300
112400        OR WS-PART-LEN-2 < 2                                      00112400
112500        OR WS-PART-LEN-3 < 2                                      00112500
112600         MOVE 'N' TO WS-REQ-OK-SW                                 00112600
112700         MOVE 'Full name must be last, first, patronymic'         00112700
112800                      TO RPT-RESULT                               00112800
112900         GO TO 260-EXIT                                           00112900
113000     END-IF.                                                      00113000
113100                                                                  00113100
113200     ADD 1 TO WS-USER-COUNT.                                      00113200
113300     MOVE WS-USER-COUNT TO WS-IX.                                 00113300
113400     MOVE WS-NEXT-USER-ID  TO WS-USR-ID(WS-IX).                   00113400
113500     MOVE WS-USERNAME-WORK TO WS-USR-USERNAME(WS-IX).             00113500
113600     MOVE WS-PASSWORD-WORK TO WS-USR-PASSWORD-HASH(WS-IX).        00113600
113700     MOVE REQ-OWNER-NAME   TO WS-USR-FULL-NAME(WS-IX).            00113700
113800     MOVE WS-PART-1        TO WS-USR-LAST-NAME(WS-IX).            00113800
113900     MOVE WS-PART-2        TO WS-USR-FIRST-NAME(WS-IX).           00113900
114000     MOVE WS-PART-3        TO WS-USR-PATRONYMIC(WS-IX).           00114000
114100     MOVE 'USER'           TO WS-USR-ROLE(WS-IX).                 00114100
114200                                                                  00114200
114300     MOVE REQ-USER-ID            TO RPT-USER-ID.                  00114300
114400     MOVE WS-NEXT-USER-ID        TO REQ-USER-ID.                  00114400
114500     ADD 1 TO WS-NEXT-USER-ID.                                    00114500
114600     PERFORM 200-ISSUE-CARD THRU 200-EXIT.                        00114600
114700 260-EXIT.                                                        00114700
114800     EXIT.                                                        00114800
114900                                                                  00114900
115000 265-PARSE-FULL-NAME.                                             00115000
115100     MOVE REQ-OWNER-NAME TO WS-NAME-WORK.                         00115100
115200     MOVE 0 TO WS-NAME-PART-COUNT.                                00115200
115300     MOVE 0 TO WS-PART-LEN-1.                                     00115300
115400     MOVE 0 TO WS-PART-LEN-2.                                     00115400
115500     MOVE 0 TO WS-PART-LEN-3.                                     00115500
115600     MOVE SPACES TO WS-PART-1.                                    00115600
115700     MOVE SPACES TO WS-PART-2.                                    00115700
115800     MOVE SPACES TO WS-PART-3.                                    00115800
115900     MOVE 'N' TO WS-IN-TOKEN-SW.                                  00115900
116000                                                                  00116000
116100     PERFORM 266-SCAN-ONE-NAME-CHAR THRU 266-SCAN-EXIT            00116100
116200         VARYING WS-NIX FROM 1 BY 1 UNTIL WS-NIX > 100.           00116200
116300                                                                  00116300
116400 266-SCAN-ONE-NAME-CHAR.                                          00116400
116500     IF WS-NAME-CHAR(WS-NIX) = SPACE                              00116500
116600         MOVE 'N' TO WS-IN-TOKEN-SW                               00116600
116700         GO TO 266-SCAN-EXIT                                      00116700
116800     END-IF.                                                      00116800
116900     IF NOT WS-IN-TOKEN                                           00116900
117000         ADD 1 TO WS-NAME-PART-COUNT                              00117000
117100         MOVE 'Y' TO WS-IN-TOKEN-SW                               00117100
117200     END-IF.                                                      00117200
117300     EVALUATE WS-NAME-PART-COUNT                                  00117300
117400         WHEN 1                                                   00117400
117500             ADD 1 TO WS-PART-LEN-1                               00117500
117600             MOVE WS-NAME-CHAR(WS-NIX)                            00117600
117700                 TO WS-PART-1(WS-PART-LEN-1:1)                    00117700
117800         WHEN 2                                                   00117800
117900             ADD 1 TO WS-PART-LEN-2                               00117900
118000             MOVE WS-NAME-CHAR(WS-NIX)                            00118000
118100                 TO WS-PART-2(WS-PART-LEN-2:1)                    00118100
118200         WHEN 3                                                   00118200
118300             ADD 1 TO WS-PART-LEN-3                               00118300
118400             MOVE WS-NAME-CHAR(WS-NIX)                            00118400
118500                 TO WS-PART-3(WS-PART-LEN-3:1)                    00118500
118600         WHEN OTHER                                               00118600
118700             CONTINUE                                             00118700
118800     END-EVALUATE.                                                00118800
118900 266-SCAN-EXIT.                                                   00118900
119000     EXIT.                                                        00119000
119100                                                                  00119100
119200 267-SCAN-ONE-USERNAME-CHAR.                                      00119200
119300     IF WS-USERNAME-CHAR(WS-UIX) = SPACE                          00119300
119400         GO TO 267-SCAN-EXIT                                      00119400
119500     END-IF.                                                      00119500
119600     IF WS-USERNAME-CHAR(WS-UIX) IS ALPHABETIC                    00119600
119700         GO TO 267-SCAN-EXIT                                      00119700
119800     END-IF.                                                      00119800
119900     IF WS-USERNAME-CHAR(WS-UIX) IS NUMERIC                       00119900
120000         GO TO 267-SCAN-EXIT                                      00120000
120100     END-IF.                                                      00120100
120200     IF WS-USERNAME-CHAR(WS-UIX) = '.'                            00120200
120300        OR WS-USERNAME-CHAR(WS-UIX) = '-'                         00120300
120400        OR WS-USERNAME-CHAR(WS-UIX) = '_'                         00120400
120500         GO TO 267-SCAN-EXIT                                      00120500
120600     END-IF.                                                      00120600
120700     MOVE 'Y' TO WS-BAD-CHAR-SW.                                  00120700
120800 267-SCAN-EXIT.                                                   00120800
120900     EXIT.                                                        00120900
121000                                                                  00121000
121100******************************************************************00121100
121200* CARD LISTING / PAGING                                           00121200
121300******************************************************************00121300
121400 270-LIST-CARDS.                                                  00121400
121500     MOVE 'LIST' TO RPT-OP-CODE.                                  00121500
121600     MOVE REQ-ACTOR-USER-ID TO RPT-USER-ID.                       00121600
121700                                                                  00121700
121800     IF NOT REQ-ACTOR-IS-ADMIN                                    00121800
121900            AND REQ-USER-ID NOT = REQ-ACTOR-USER-ID               00121900
122000         MOVE 'N' TO WS-REQ-OK-SW                                 00122000
122100         MOVE 'Cannot list another user''s cards' TO RPT-RESULT   00122100
122200         GO TO 270-EXIT                                           00122200
122300     END-IF.                                                      00122300
122400                                                                  00122400
122500     IF REQ-USER-ID NOT = 0                                       00122500
122600         PERFORM 500-FIND-USER-BY-ID                              00122600
122700         IF NOT WS-FOUND                                          00122700
122800             MOVE 'N' TO WS-REQ-OK-SW                             00122800
122900             MOVE 'User not found' TO RPT-RESULT                  00122900
123000             GO TO 270-EXIT                                       00123000
123100         END-IF                                                   00123100
123200     END-IF.                                                      00123200
123300                                                                  00123300
123400     MOVE REQ-PAGE-NUMBER TO WS-LIST-PAGE-NUM.                    00123400
123500     MOVE REQ-PAGE-SIZE   TO WS-LIST-PAGE-SIZE.                   00123500
123600     IF WS-LIST-PAGE-SIZE = 0                                     00123600
123700         MOVE 20 TO WS-LIST-PAGE-SIZE                             00123700
123800     END-IF.                                                      00123800
123900     COMPUTE WS-LIST-SKIP-COUNT =                                 00123900
124000         WS-LIST-PAGE-NUM * WS-LIST-PAGE-SIZE.                    00124000
124100     MOVE 0 TO WS-LIST-MATCH-COUNT.                               00124100
124200     MOVE 0 TO WS-LIST-EMIT-COUNT.                                00124200
124300                                                                  00124300
124400     PERFORM 271-FILTER-ONE-CARD THRU 271-EXIT                    00124400
124500         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CARD-COUNT.   00124500
124600                                                                  00124600
124700     IF WS-LIST-MATCH-COUNT = 0                                   00124700
124800         MOVE 0 TO WS-LIST-TOTAL-PAGES                            00124800
124900     ELSE                                                         00124900
125000         COMPUTE WS-LIST-TOTAL-PAGES =                            00125000
125100             (WS-LIST-MATCH-COUNT + WS-LIST-PAGE-SIZE - 1)        00125100
125200                 / WS-LIST-PAGE-SIZE                              00125200
125300     END-IF.                                                      00125300
125400                                                                  00125400
125500     MOVE WS-LIST-PAGE-NUM    TO WS-LIST-PAGE-NUM-ED.             00125500
125600     MOVE WS-LIST-TOTAL-PAGES TO WS-LIST-TOTPAGE-ED.              00125600
125700     MOVE SPACES TO RPT-CARD-INFO.                                00125700
125800     STRING 'PAGE ' WS-LIST-PAGE-NUM-ED ' OF ' WS-LIST-TOTPAGE-ED 00125800
125900         DELIMITED BY SIZE INTO RPT-CARD-INFO                     00125900
126000     END-STRING.                                                  00126000
126100                                                                  00126100
126200     MOVE WS-LIST-MATCH-COUNT TO WS-LIST-MATCH-ED.                00126200
126300     MOVE SPACES TO RPT-RESULT.                                   00126300
126400     STRING WS-LIST-MATCH-ED ' card(s) matched' DELIMITED BY SIZE 00126400
126500         INTO RPT-RESULT                                          00126500
126600     END-STRING.                                                  00126600
126700 270-EXIT.                                                        00126700
126800     EXIT.                                                        00126800
126900                                                                  00126900
127000 271-FILTER-ONE-CARD.                                             00127000
127100     IF REQ-USER-ID NOT = 0                                       00127100
127200            AND WS-CRD-USER-ID(WS-IX) NOT = REQ-USER-ID           00127200
127300         GO TO 271-EXIT                                           00127300
127400     END-IF.                                                      00127400
127500     IF REQ-NEW-STATUS NOT = SPACES                               00127500
127600            AND WS-CRD-STATUS(WS-IX) NOT = REQ-NEW-STATUS         00127600
127700         GO TO 271-EXIT                                           00127700
127800     END-IF.                                                      00127800
127900     MOVE WS-CRD-OWNER(WS-IX) TO WS-OWNER-UPPER.                  00127900
128000     PERFORM 272-OWNER-CONTAINS-SUBSTR.                           00128000
128100     IF NOT WS-SUBSTR-FOUND                                       00128100
128200         GO TO 271-EXIT                                           00128200
128300     END-IF.                                                      00128300
128400                                                                  00128400
128500     ADD 1 TO WS-LIST-MATCH-COUNT.                                00128500
128600     IF WS-LIST-MATCH-COUNT > WS-LIST-SKIP-COUNT                  00128600
128700            AND WS-LIST-EMIT-COUNT < WS-LIST-PAGE-SIZE            00128700
128800         ADD 1 TO WS-LIST-EMIT-COUNT                              00128800
128900         MOVE WS-IX TO WS-CV-IX                                   00128900
129000         PERFORM 400-BUILD-CARD-VIEW                              00129000
129100         PERFORM 273-WRITE-LIST-LINE                              00129100
129200     END-IF.                                                      00129200
129300 271-EXIT.                                                        00129300
129400     EXIT.                                                        00129400
129500                                                                  00129500
129600 272-OWNER-CONTAINS-SUBSTR.                                       00129600
129700     MOVE 'N' TO WS-SUBSTR-FOUND-SW.                              00129700
129800     INSPECT WS-OWNER-UPPER CONVERTING                            00129800
129900         'abcdefghijklmnopqrstuvwxyz'                             00129900
130000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         00130000
130100     MOVE REQ-OWNER-NAME TO WS-FILTER-UPPER.                      00130100
130200     INSPECT WS-FILTER-UPPER CONVERTING                           00130200
130300         'abcdefghijklmnopqrstuvwxyz'                             00130300
130400         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         00130400
130500     PERFORM 275-COMPUTE-SUBSTR-LEN.                              00130500
130600     IF WS-FILTER-LEN = 0                                         00130600
130700         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                           00130700
130800     ELSE                                                         00130800
130900         PERFORM 274-TRY-ONE-START-POS                            00130900
131000             VARYING WS-UIX FROM 1 BY 1                           00131000
131100                 UNTIL WS-UIX > (101 - WS-FILTER-LEN)             00131100
131200                        OR WS-SUBSTR-FOUND                        00131200
131300     END-IF.                                                      00131300
131400                                                                  00131400
131500 273-WRITE-LIST-LINE.                                             00131500
131600     MOVE NUM-REQ-READ              TO RPT-SEQ-NO.                00131600
131700     MOVE 'LIST'                    TO RPT-OP-CODE.               00131700
131800     MOVE WS-CRD-USER-ID(WS-CV-IX)  TO RPT-USER-ID.               00131800
131900     MOVE CV-MASKED-NUMBER          TO RPT-CARD-INFO.             00131900
132000     MOVE CV-BALANCE                TO RPT-AMOUNT.                00132000
132100     MOVE CV-STATUS                 TO RPT-RESULT.                00132100
132200     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00132200
132300                                                                  00132300
132400 274-TRY-ONE-START-POS.                                           00132400
132500     IF WS-OWNER-UPPER(WS-UIX:WS-FILTER-LEN) =                    00132500
132600            WS-FILTER-UPPER(1:WS-FILTER-LEN)                      00132600
132700         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                           00132700
132800     END-IF.                                                      00132800
132900                                                                  00132900
133000 275-COMPUTE-SUBSTR-LEN.                                          00133000
133100     MOVE 100 TO WS-FILTER-LEN.                                   00133100
133200     PERFORM 276-TRIM-ONE-CHAR                                    00133200
133300         UNTIL WS-FILTER-LEN = 0                                  00133300
133400                OR WS-FILTER-UPPER(WS-FILTER-LEN:1) NOT = SPACE.  00133400
133500                                                                  00133500
133600 276-TRIM-ONE-CHAR.                                               00133600
133700     SUBTRACT 1 FROM WS-FILTER-LEN.                               00133700
133800                                                                  00133800
133900******************************************************************00133900
134000* REPORT WRITING                                                  00134000
134100******************************************************************00134100
134200 800-INIT-REPORT.                                                 00134200
134300     MOVE WS-CURRENT-MM   TO RPT-HD-MM.                           00134300
134400     MOVE WS-CURRENT-DD   TO RPT-HD-DD.                           00134400
134500     MOVE WS-CURRENT-YYYY TO RPT-HD-YYYY.                         00134500
134600     WRITE REPORT-RECORD FROM RPT-HEADING1 AFTER PAGE.            00134600
134700     WRITE REPORT-RECORD FROM RPT-HEADING2 AFTER 1.               00134700
134800                                                                  00134800
134900 830-REPORT-REQUEST-PROCESSED.                                    00134900
135000     MOVE NUM-REQ-READ TO RPT-SEQ-NO.                             00135000
135100     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00135100
135200                                                                  00135200
135300 850-REPORT-TOTALS.                                               00135300
135400     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1 AFTER 2.            00135400
135500                                                                  00135500
135600     MOVE 'Requests read           ' TO RPT-TOT-LABEL.            00135600
135700     MOVE NUM-REQ-READ TO RPT-TOT-VALUE.                          00135700
135800     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00135800
135900                                                                  00135900
136000     MOVE 'Requests accepted       ' TO RPT-TOT-LABEL.            00136000
136100     MOVE NUM-REQ-ACCEPTED TO RPT-TOT-VALUE.                      00136100
136200     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00136200
136300                                                                  00136300
136400     MOVE 'Requests rejected       ' TO RPT-TOT-LABEL.            00136400
136500     MOVE NUM-REQ-REJECTED TO RPT-TOT-VALUE.                      00136500
136600     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00136600
136700                                                                  00136700
136800     MOVE 'Cards issued            ' TO RPT-TOT-LABEL.            00136800
136900     MOVE NUM-CARDS-ISSUED TO RPT-TOT-VALUE.                      00136900
137000     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00137000
137100                                                                  00137100
137200     MOVE 'Cards blocked           ' TO RPT-TOT-LABEL.            00137200
137300     MOVE NUM-CARDS-BLOCKED TO RPT-TOT-VALUE.                     00137300
137400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00137400
137500                                                                  00137500
137600     MOVE 'Cards unblocked         ' TO RPT-TOT-LABEL.            00137600
137700     MOVE NUM-CARDS-UNBLOCKED TO RPT-TOT-VALUE.                   00137700
137800     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00137800
137900                                                                  00137900
138000     MOVE 'Transfers completed     ' TO RPT-TOT-LABEL.            00138000
138100     MOVE NUM-TRANSFERS-OK TO RPT-TOT-VALUE.                      00138100
138200     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00138200
138300                                                                  00138300
138400     MOVE 'Total amount transferred' TO RPT-TOT-LABEL.            00138400
138500     MOVE WS-TOTAL-TRANSFERRED TO RPT-TOT-VALUE.                  00138500
138600     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00138600
