000100***************************************************************   00000100
000200* HISTREC  --  CARD OPERATION HISTORY JOURNAL RECORD LAYOUT       00000200
000300*              (OUTPUT)                                           00000300
000400*                                                                 00000400
000500*    APPENDED BY 746-WRITE-HISTORY FOR BLOCK, UNBLOCK AND         00000500
000600*    THE TWO TRANSFER LEGS (TRANSFER_OUT/TRANSFER_IN).            00000600
000700***************************************************************   00000700
000800 01  HIST-REC.                                                    00000800
000900     05  HIST-ID                 PIC 9(09).                       00000900
001000     05  HIST-CARD-ID            PIC 9(09).                       00001000
001100     05  HIST-OP-TYPE            PIC X(15).                       00001100
001200         88  HIST-IS-BLOCK        VALUE 'BLOCK'.                  00001200
001300         88  HIST-IS-UNBLOCK      VALUE 'UNBLOCK'.                00001300
001400         88  HIST-IS-TRF-OUT      VALUE 'TRANSFER_OUT'.           00001400
001500         88  HIST-IS-TRF-IN       VALUE 'TRANSFER_IN'.            00001500
001600     05  HIST-AMOUNT             PIC S9(13)V99.                   00001600
001700     05  HIST-DESCRIPTION        PIC X(50).                       00001700
001800     05  HIST-CREATED-TS         PIC 9(14).                       00001800
001900     05  FILLER                  PIC X(01).                       00001900
