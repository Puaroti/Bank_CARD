000100***************************************************************   00000100
000200* REQREC  --  OPERATION REQUEST TRANSACTION RECORD LAYOUT         00000200
000300*                                                                 00000300
000400*    ONE REQUEST PER LINE ON THE REQUESTS INPUT FILE, IN          00000400
000500*    ARRIVAL ORDER (NOT SORTED).  REQ-OP-CODE DRIVES THE          00000500
000600*    EVALUATE IN 100-PROCESS-REQUEST.                             00000600
000700*                                                                 00000700
000800*    09/12/19  RHT  0742  LIST OP-CODE ADDED FOR THE CARD-        00000800
000900*                         LISTING/PAGING REQUEST.  NO NEW         00000900
001000*                         BYTES -- REQ-NEW-STATUS DOUBLES AS      00001000
001100*                         THE STATUS FILTER AND REQ-OWNER-NAME    00001100
001200*                         AS THE OWNER SUBSTRING FILTER; THE      00001200
001300*                         PAGE FIELDS COME OUT OF THE OLD         00001300
001400*                         11-BYTE FILLER PAD.                     00001400
001500***************************************************************   00001500
001600 01  REQ-REC.                                                     00001600
001700     05  REQ-OP-CODE             PIC X(10).                       00001700
001800         88  REQ-IS-ISSUE         VALUE 'ISSUE'.                  00001800
001900         88  REQ-IS-BLOCK         VALUE 'BLOCK'.                  00001900
002000         88  REQ-IS-UNBLOCK       VALUE 'UNBLOCK'.                00002000
002100         88  REQ-IS-SETSTATUS     VALUE 'SETSTATUS'.              00002100
002200         88  REQ-IS-BALANCE       VALUE 'BALANCE'.                00002200
002300         88  REQ-IS-TRANSFER      VALUE 'TRANSFER'.               00002300
002400         88  REQ-IS-REGISTER      VALUE 'REGISTER'.               00002400
002500         88  REQ-IS-LIST          VALUE 'LIST'.                   00002500
002600     05  REQ-USER-ID             PIC 9(09).                       00002600
002700*        LIST: TARGET USER ID TO LIST CARDS FOR.  ZERO MEANS      00002700
002800*        "ALL USERS" -- ADMIN REQUESTERS ONLY (500-FIND-USER-     00002800
002900*        BY-ID IS NOT CALLED FOR A ZERO ID).                      00002900
003000     05  REQ-ACTOR-ROLE          PIC X(10).                       00003000
003100         88  REQ-ACTOR-IS-ADMIN   VALUE 'ADMIN'.                  00003100
003200     05  REQ-ACTOR-USER-ID       PIC 9(09).                       00003200
003300     05  REQ-CARD-ID             PIC 9(09).                       00003300
003400     05  REQ-NEW-STATUS          PIC X(10).                       00003400
003500*        LIST: DOUBLES AS THE OPTIONAL EXACT-STATUS FILTER        00003500
003600*        (SPACES = NO STATUS FILTER).                             00003600
003700     05  REQ-FROM-CARD-NUM       PIC X(16).                       00003700
003800     05  REQ-TO-CARD-NUM         PIC X(16).                       00003800
003900     05  REQ-AMOUNT              PIC S9(13)V99.                   00003900
004000     05  REQ-OWNER-NAME          PIC X(100).                      00004000
004100*        LIST: DOUBLES AS THE OPTIONAL OWNER-SUBSTRING FILTER     00004100
004200*        (CASE-INSENSITIVE, SPACES = NO OWNER FILTER).            00004200
004300     05  REQ-PAGE-NUMBER         PIC 9(05).                       00004300
004400*        LIST: REQUESTED PAGE NUMBER, 0-BASED.                    00004400
004500     05  REQ-PAGE-SIZE           PIC 9(05).                       00004500
004600*        LIST: REQUESTED PAGE SIZE (CARDS PER PAGE).              00004600
004700     05  FILLER                  PIC X(01).                       00004700
