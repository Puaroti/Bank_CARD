000100***************************************************************   00000100
000200* TRFREC  --  TRANSFER JOURNAL RECORD LAYOUT  (OUTPUT)            00000200
000300*                                                                 00000300
000400*    ONE RECORD APPENDED PER SUCCESSFUL TRANSFER BY               00000400
000500*    250-TRANSFER-FUNDS / 745-WRITE-TRANSFER.                     00000500
000600***************************************************************   00000600
000700 01  TRF-REC.                                                     00000700
000800     05  TRF-ID                  PIC 9(09).                       00000800
000900     05  TRF-FROM-CARD-ID        PIC 9(09).                       00000900
001000     05  TRF-TO-CARD-ID          PIC 9(09).                       00001000
001100     05  TRF-AMOUNT              PIC S9(13)V99.                   00001100
001200     05  TRF-STATUS              PIC X(10).                       00001200
001300         88  TRF-PENDING          VALUE 'PENDING'.                00001300
001400         88  TRF-SUCCESS          VALUE 'SUCCESS'.                00001400
001500         88  TRF-FAILED           VALUE 'FAILED'.                 00001500
001600     05  TRF-CREATED-TS          PIC 9(14).                       00001600
001700     05  FILLER                  PIC X(02).                       00001700
