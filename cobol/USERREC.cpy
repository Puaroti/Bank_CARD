000100***************************************************************   00000100
000200* USERREC  --  BANK CARD SYSTEM USER MASTER RECORD LAYOUT         00000200
000300*                                                                 00000300
000400*    GENERIC COPY MEMBER, PULLED IN WITH REPLACING ==:TAG:==      00000400
000500*    BY ==prefix== -- SEE CARDREC FOR THE SAME HOUSE IDIOM.       00000500
000600***************************************************************   00000600
000700 01  :TAG:-REC.                                                   00000700
000800     05  :TAG:-ID                PIC 9(09).                       00000800
000900     05  :TAG:-USERNAME          PIC X(30).                       00000900
001000     05  :TAG:-PASSWORD-HASH     PIC X(60).                       00001000
001100     05  :TAG:-FULL-NAME         PIC X(100).                      00001100
001200     05  :TAG:-LAST-NAME         PIC X(30).                       00001200
001300     05  :TAG:-FIRST-NAME        PIC X(30).                       00001300
001400     05  :TAG:-PATRONYMIC        PIC X(30).                       00001400
001500     05  :TAG:-ROLE              PIC X(10).                       00001500
001600         88  :TAG:-IS-ADMIN      VALUE 'ADMIN'.                   00001600
001700         88  :TAG:-IS-USER       VALUE 'USER'.                    00001700
001800     05  FILLER                  PIC X(52).                       00001800
