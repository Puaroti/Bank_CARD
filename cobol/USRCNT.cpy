000100***************************************************************   00000100
000200* USRCNT  --  ADMIN USER-SUMMARY RECORD LAYOUT (WORKING-STORAGE)  00000200
000300*                                                                 00000300
000400*    ONE ENTRY PER USER, BUILT BY 300-BUILD-SUMMARY IN            00000400
000500*    USRSUMM AND PRINTED BY 830-REPORT-USER-LINE.                 00000500
000600***************************************************************   00000600
000700 01  UCC-USER-CARD-COUNT.                                         00000700
000800     05  UCC-USER-ID             PIC 9(09).                       00000800
000900     05  UCC-USERNAME            PIC X(30).                       00000900
001000     05  UCC-FULL-NAME           PIC X(100).                      00001000
001100     05  UCC-ROLE                PIC X(10).                       00001100
001200     05  UCC-CARD-COUNT          PIC 9(05).                       00001200
001300     05  FILLER                  PIC X(02).                       00001300
