000100****************************************************************  00000100
000200* PROGRAM:  USRSUMM                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  LINDA SAUER                                           00000400
000500*                                                                 00000500
000600* READS THE USER MASTER AND THE UPDATED CARD MASTER PRODUCED BY   00000600
000700* CRDPROC AND WRITES AN ADMINISTRATOR'S SUMMARY REPORT -- ONE     00000700
000800* LINE PER USER SHOWING HOW MANY CARDS THAT USER OWNS, WITH A     00000800
000900* GRAND-TOTAL TRAILER OF USERS AND CARDS.                         00000900
001000*                                                                 00001000
001100* RUN AS A SEPARATE STEP AFTER CRDPROC IN THE CARD SERVICES       00001100
001200* NIGHTLY STREAM -- THE CARDIN DD FOR THIS STEP POINTS AT THE     00001200
001300* CARDOUT FILE CRDPROC JUST WROTE, NOT AT THE ORIGINAL CARD       00001300
001400* MASTER.                                                         00001400
001500*                                                                 00001500
001600*-----------------------------------------------------------------00001600
001700* CHANGE LOG                                                      00001700
001800*-----------------------------------------------------------------00001800
001900*    08/02/03  LMS  0489  ORIGINAL PROGRAM, WRITTEN ALONGSIDE THE 00001900
002000*                         CRDPROC REBUILD PER CARD SVCS REQUEST   00002000
002100*                         #488.                                   00002100
002200*    02/14/05  LMS  0502  CARD COUNT NOW INCLUDES CARDS ISSUED    00002200
002300*                         BY THE SAME-DAY ADMIN BOOTSTRAP RUN.    00002300
002400*    10/03/11  RHT  0610  WIDENED UCC-USERNAME TO MATCH THE       00002400
002500*                         30-BYTE USER MASTER FIELD (WAS 16).     00002500
002600*    05/19/17  RHT  0715  GRAND-TOTAL TRAILER ADDED AT THE        00002600
002700*                         REQUEST OF THE CARD SERVICES SUPERVISOR.00002700
002800*    08/09/26  RHT  0791  830-REPORT-USER-LINE NOW STAGES THROUGH 00002800
002900*                         THE UCC-USER-CARD-COUNT WORKING-STORAGE 00002900
003000*                         COPY (USRCNT) BEFORE PRINTING -- WAS    00003000
003100*                         BUILDING RPT-DETAIL-LINE DIRECTLY FROM  00003100
003200*                         THE USER TABLE, PER CARD SVCS AUDIT     00003200
003300*                         FINDING #791.                           00003300
003400*    08/09/26  RHT  0792  EMERGENCY FIX -- 600-LOAD-USERS AND     00003400
003500*                         610-LOAD-CARDS WERE BEING PERFORM-ED    00003500
003600*                         WITHOUT A THRU, SO 601-LOAD-USERS-LOOP  00003600
003700*                         AND 611-LOAD-CARDS-LOOP NEVER RAN --    00003700
003800*                         WS-USER-COUNT AND WS-CARD-COUNT STAYED  00003800
003900*                         AT ZERO AND EVERY SUMMARY LINE CAME     00003900
004000*                         OUT BLANK.  SAME CARD SVCS BATCH-FAILS  00004000
004100*                         REVIEW AS CRDPROC REQUEST #792.         00004100
004200****************************************************************  00004200
004300 IDENTIFICATION DIVISION.                                         00004300
004400 PROGRAM-ID.    USRSUMM.                                          00004400
004500 AUTHOR.        LINDA SAUER.                                      00004500
004600 INSTALLATION.  CARD SERVICES UNIT.                               00004600
004700 DATE-WRITTEN.  08/02/03.                                         00004700
004800 DATE-COMPILED.                                                   00004800
004900 SECURITY.      NON-CONFIDENTIAL.                                 00004900
005000                                                                  00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER. IBM-390.                                        00005300
005400 OBJECT-COMPUTER. IBM-390.                                        00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM.                                          00005600
005700                                                                  00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000                                                                  00006000
006100     SELECT USER-FILE ASSIGN TO USERIN                            00006100
006200         ORGANIZATION IS LINE SEQUENTIAL                          00006200
006300         ACCESS IS SEQUENTIAL                                     00006300
006400         FILE STATUS  IS  WS-USERFILE-STATUS.                     00006400
006500                                                                  00006500
006600     SELECT CARD-FILE ASSIGN TO CARDIN                            00006600
006700         ORGANIZATION IS LINE SEQUENTIAL                          00006700
006800         ACCESS IS SEQUENTIAL                                     00006800
006900         FILE STATUS  IS  WS-CARDFILE-STATUS.                     00006900
007000                                                                  00007000
007100     SELECT REPORT-FILE ASSIGN TO USRRPT                          00007100
007200         ORGANIZATION IS LINE SEQUENTIAL                          00007200
007300         ACCESS IS SEQUENTIAL                                     00007300
007400         FILE STATUS  IS  WS-REPORT-STATUS.                       00007400
007500                                                                  00007500
007600******************************************************************00007600
007700 DATA DIVISION.                                                   00007700
007800 FILE SECTION.                                                    00007800
007900                                                                  00007900
008000 FD  USER-FILE                                                    00008000
008100     RECORDING MODE IS F.                                         00008100
008200 COPY USERREC REPLACING ==:TAG:== BY ==USR==.                     00008200
008300                                                                  00008300
008400 FD  CARD-FILE                                                    00008400
008500     RECORDING MODE IS F.                                         00008500
008600 COPY CARDREC REPLACING ==:TAG:== BY ==CRD==.                     00008600
008700                                                                  00008700
008800 FD  REPORT-FILE                                                  00008800
008900     RECORDING MODE IS F.                                         00008900
009000 01  REPORT-RECORD                  PIC X(132).                   00009000
009100                                                                  00009100
009200 WORKING-STORAGE SECTION.                                         00009200
009300                                                                  00009300
009400 01  SYSTEM-DATE-AND-TIME.                                        00009400
009500     05  WS-CURRENT-DATE.                                         00009500
009600         10  WS-CURRENT-YYYY        PIC 9(4).                     00009600
009700         10  WS-CURRENT-MM          PIC 9(2).                     00009700
009800         10  WS-CURRENT-DD          PIC 9(2).                     00009800
009900*-----------------------------------------------------------------00009900
010000*    WS-CURRENT-DATE-8 GIVES THE SAME DATE AS ONE 8-DIGIT FIELD   00010000
010100*    FOR THE RUN-DATE DISPLAY AT ABEND TIME, THE SAME HOUSE       00010100
010200*    HABIT USED IN CRDPROC FOR THE EXPIRY DATE.                   00010200
010300*-----------------------------------------------------------------00010300
010400     05  WS-CURRENT-DATE-8 REDEFINES WS-CURRENT-DATE              00010400
010500                                     PIC 9(08).                   00010500
010600     05  FILLER                     PIC X(02).                    00010600
010700                                                                  00010700
010800 01  WS-FILE-STATUS-CODES.                                        00010800
010900     05  WS-USERFILE-STATUS         PIC X(2)  VALUE SPACES.       00010900
011000     05  WS-CARDFILE-STATUS         PIC X(2)  VALUE SPACES.       00011000
011100     05  WS-REPORT-STATUS           PIC X(2)  VALUE SPACES.       00011100
011200                                                                  00011200
011300*-----------------------------------------------------------------00011300
011400*    WS-ALL-STATUS-VIEW COLLAPSES THE THREE STATUS CODES INTO     00011400
011500*    ONE FIELD FOR A SINGLE-LINE DIAGNOSTIC DISPLAY ON AN         00011500
011600*    ABNORMAL OPEN OR READ, SAME HOUSE HABIT SAM3ABND USED.       00011600
011700*-----------------------------------------------------------------00011700
011800 01  WS-ALL-STATUS-VIEW REDEFINES WS-FILE-STATUS-CODES            00011800
011900                                   PIC X(06).                     00011900
012000                                                                  00012000
012100 01  WS-SWITCHES.                                                 00012100
012200     05  WS-USERFILE-EOF-SW         PIC X     VALUE 'N'.          00012200
012300         88  WS-USERFILE-EOF         VALUE 'Y'.                   00012300
012400     05  WS-CARDFILE-EOF-SW         PIC X     VALUE 'N'.          00012400
012500         88  WS-CARDFILE-EOF         VALUE 'Y'.                   00012500
012600     05  WS-FOUND-SW                PIC X     VALUE 'N'.          00012600
012700         88  WS-FOUND                VALUE 'Y'.                   00012700
012800                                                                  00012800
012900 01  WS-DIAG-AREA.                                                00012900
013000     05  WS-LAST-FILE-DIAG          PIC X(10).                    00013000
013100     05  WS-ABEND-TEST              PIC X(2).                     00013100
013200     05  WS-ABEND-TEST-N REDEFINES WS-ABEND-TEST PIC S9(3) COMP-3.00013200
013300                                                                  00013300
013400 01  WS-TABLE-SIZES.                                              00013400
013500     05  WS-MAX-USERS               PIC S9(5) COMP VALUE 2000.    00013500
013600     05  WS-MAX-CARDS               PIC S9(5) COMP VALUE 5000.    00013600
013700     05  WS-USER-COUNT              PIC S9(5) COMP VALUE 0.       00013700
013800     05  WS-CARD-COUNT              PIC S9(5) COMP VALUE 0.       00013800
013900     05  FILLER                     PIC X(02).                    00013900
014000                                                                  00014000
014100 01  WS-USER-TABLE.                                               00014100
014200     05  WS-USER-ENTRY OCCURS 2000 TIMES                          00014200
014300             INDEXED BY WS-USER-IX.                               00014300
014400         10  WS-USR-ID              PIC 9(09).                    00014400
014500         10  WS-USR-USERNAME        PIC X(30).                    00014500
014600         10  WS-USR-FULL-NAME       PIC X(100).                   00014600
014700         10  WS-USR-ROLE            PIC X(10).                    00014700
014800         10  WS-USR-CARD-COUNT      PIC 9(05) COMP-3 VALUE 0.     00014800
014900         10  FILLER                 PIC X(01).                    00014900
015000                                                                  00015000
015100 01  WS-CARD-TABLE.                                               00015100
015200     05  WS-CARD-ENTRY OCCURS 5000 TIMES                          00015200
015300             INDEXED BY WS-CARD-IX.                               00015300
015400         10  WS-CRD-USER-ID         PIC 9(09).                    00015400
015500         10  FILLER                 PIC X(01).                    00015500
015600                                                                  00015600
015700*-----------------------------------------------------------------00015700
015800*    USRCNT IS THE ADMIN USER-SUMMARY RECORD -- ONE ENTRY IS      00015800
015900*    BUILT HERE FOR EACH USER BY 300-BUILD-SUMMARY AND PRINTED    00015900
016000*    BY 830-REPORT-USER-LINE.  ADDED 08/09/26 PER AUDIT FINDING   00016000
016100*    #791 -- THE REPORT LINE WAS BEING BUILT STRAIGHT OFF THE     00016100
016200*    USER TABLE WITH NO RECORD LAYOUT BEHIND IT.                  00016200
016300*-----------------------------------------------------------------00016300
016400 COPY USRCNT.                                                     00016400
016500                                                                  00016500
016600 77  WS-UX                          PIC S9(5) COMP VALUE 0.       00016600
016700 77  WS-CX                          PIC S9(5) COMP VALUE 0.       00016700
016800                                                                  00016800
016900 01  REPORT-TOTALS.                                               00016900
017000     05  WS-TOTAL-USERS             PIC S9(7) COMP-3 VALUE +0.    00017000
017100     05  WS-TOTAL-CARDS             PIC S9(7) COMP-3 VALUE +0.    00017100
017200     05  FILLER                     PIC X(02).                    00017200
017300                                                                  00017300
017400 01  RPT-HEADING1.                                                00017400
017500     05  FILLER                 PIC X(35)                         00017500
017600         VALUE 'USRSUMM - ADMIN USER SUMMARY RUN  '.              00017600
017700     05  FILLER                 PIC X(10) VALUE 'DATE: '.         00017700
017800     05  RPT-HD-MM              PIC 99.                           00017800
017900     05  FILLER                 PIC X     VALUE '/'.              00017900
018000     05  RPT-HD-DD              PIC 99.                           00018000
018100     05  FILLER                 PIC X     VALUE '/'.              00018100
018200     05  RPT-HD-YYYY            PIC 9(4).                         00018200
018300     05  FILLER                 PIC X(74) VALUE SPACES.           00018300
018400                                                                  00018400
018500 01  RPT-HEADING2.                                                00018500
018600     05  FILLER                 PIC X(10) VALUE 'USER-ID'.        00018600
018700     05  FILLER                 PIC X(32) VALUE 'USERNAME'.       00018700
018800     05  FILLER                 PIC X(42) VALUE 'FULL NAME'.      00018800
018900     05  FILLER                 PIC X(12) VALUE 'ROLE'.           00018900
019000     05  FILLER                 PIC X(36) VALUE 'CARD COUNT'.     00019000
019100                                                                  00019100
019200 01  RPT-DETAIL-LINE.                                             00019200
019300     05  RPT-USER-ID            PIC ZZZZZZZZ9.                    00019300
019400     05  FILLER                 PIC X     VALUE SPACE.            00019400
019500     05  RPT-USERNAME           PIC X(30).                        00019500
019600     05  FILLER                 PIC X     VALUE SPACE.            00019600
019700     05  RPT-FULL-NAME          PIC X(40).                        00019700
019800     05  FILLER                 PIC X     VALUE SPACE.            00019800
019900     05  RPT-ROLE               PIC X(10).                        00019900
020000     05  FILLER                 PIC X     VALUE SPACE.            00020000
020100     05  RPT-CARD-COUNT         PIC ZZZZ9.                        00020100
020200     05  FILLER                 PIC X(38) VALUE SPACES.           00020200
020300                                                                  00020300
020400 01  RPT-TOTALS-HDR1.                                             00020400
020500     05  FILLER PIC X(26) VALUE 'Control totals:           '.     00020500
020600     05  FILLER PIC X(106) VALUE SPACES.                          00020600
020700                                                                  00020700
020800 01  RPT-TOTALS-DETAIL.                                           00020800
020900     05  RPT-TOT-LABEL          PIC X(30).                        00020900
021000     05  RPT-TOT-VALUE          PIC ZZZ,ZZZ,ZZ9.                  00021000
021100     05  FILLER                 PIC X(93) VALUE SPACES.           00021100
021200                                                                  00021200
021300 LINKAGE SECTION.                                                 00021300
021400                                                                  00021400
021500******************************************************************00021500
021600 PROCEDURE DIVISION.                                              00021600
021700******************************************************************00021700
021800                                                                  00021800
021900 000-MAIN.                                                        00021900
022000     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   00022000
022100                                                                  00022100
022200     PERFORM 700-OPEN-FILES.                                      00022200
022300     PERFORM 800-INIT-REPORT.                                     00022300
022400     PERFORM 600-LOAD-USERS THRU 609-LOAD-USERS-EXIT.             00022400
022500     PERFORM 610-LOAD-CARDS THRU 619-LOAD-CARDS-EXIT.             00022500
022600     PERFORM 300-BUILD-SUMMARY.                                   00022600
022700                                                                  00022700
022800     PERFORM 830-REPORT-USER-LINE                                 00022800
022900         VARYING WS-UX FROM 1 BY 1 UNTIL WS-UX > WS-USER-COUNT.   00022900
023000                                                                  00023000
023100     PERFORM 850-REPORT-TOTALS.                                   00023100
023200     PERFORM 790-CLOSE-FILES.                                     00023200
023300                                                                  00023300
023400     GOBACK.                                                      00023400
023500                                                                  00023500
023600******************************************************************00023600
023700* FILE HANDLING                                                   00023700
023800******************************************************************00023800
023900 700-OPEN-FILES.                                                  00023900
024000     OPEN INPUT   USER-FILE                                       00024000
024100                  CARD-FILE                                       00024100
024200          OUTPUT  REPORT-FILE.                                    00024200
024300     IF WS-USERFILE-STATUS NOT = '00'                             00024300
024400         DISPLAY 'ERROR OPENING USER FILE. RC: '                  00024400
024500                 WS-USERFILE-STATUS                               00024500
024600         MOVE 16 TO RETURN-CODE                                   00024600
024700         MOVE 'Y' TO WS-USERFILE-EOF-SW                           00024700
024800     END-IF.                                                      00024800
024900     IF WS-CARDFILE-STATUS NOT = '00'                             00024900
025000         DISPLAY 'ERROR OPENING CARD FILE. RC: '                  00025000
025100                 WS-CARDFILE-STATUS                               00025100
025200         MOVE 16 TO RETURN-CODE                                   00025200
025300         MOVE 'Y' TO WS-CARDFILE-EOF-SW                           00025300
025400     END-IF.                                                      00025400
025500                                                                  00025500
025600 731-READ-USER-FILE.                                              00025600
025700     READ USER-FILE                                               00025700
025800         AT END MOVE 'Y' TO WS-USERFILE-EOF-SW                    00025800
025900     END-READ.                                                    00025900
026000     EVALUATE WS-USERFILE-STATUS                                  00026000
026100         WHEN '00'                                                00026100
026200             CONTINUE                                             00026200
026300         WHEN '10'                                                00026300
026400             MOVE 'Y' TO WS-USERFILE-EOF-SW                       00026400
026500         WHEN OTHER                                               00026500
026600             DISPLAY 'ERROR ON USER FILE READ. RC: '              00026600
026700                     WS-USERFILE-STATUS                           00026700
026800             MOVE 'Y' TO WS-USERFILE-EOF-SW                       00026800
026900     END-EVALUATE.                                                00026900
027000                                                                  00027000
027100 732-READ-CARD-FILE.                                              00027100
027200     READ CARD-FILE                                               00027200
027300         AT END MOVE 'Y' TO WS-CARDFILE-EOF-SW                    00027300
027400     END-READ.                                                    00027400
027500     EVALUATE WS-CARDFILE-STATUS                                  00027500
027600         WHEN '00'                                                00027600
027700             CONTINUE                                             00027700
027800         WHEN '10'                                                00027800
027900             MOVE 'Y' TO WS-CARDFILE-EOF-SW                       00027900
028000         WHEN OTHER                                               00028000
028100             DISPLAY 'ERROR ON CARD FILE READ. RC: '              00028100
028200                     WS-CARDFILE-STATUS                           00028200
028300             MOVE 'Y' TO WS-CARDFILE-EOF-SW                       00028300
028400     END-EVALUATE.                                                00028400
028500                                                                  00028500
028600 790-CLOSE-FILES.                                                 00028600
028700     CLOSE USER-FILE                                              00028700
028800           CARD-FILE                                              00028800
028900           REPORT-FILE.                                           00028900
029000                                                                  00029000
029100******************************************************************00029100
029200* TABLE LOAD                                                      00029200
029300******************************************************************00029300
029400 600-LOAD-USERS.                                                  00029400
029500     PERFORM 731-READ-USER-FILE.                                  00029500
029600 601-LOAD-USERS-LOOP.                                             00029600
029700     IF WS-USERFILE-EOF                                           00029700
029800         GO TO 609-LOAD-USERS-EXIT                                00029800
029900     END-IF.                                                      00029900
030000     ADD 1 TO WS-USER-COUNT.                                      00030000
030100     MOVE WS-USER-COUNT TO WS-UX.                                 00030100
030200     MOVE USR-ID         TO WS-USR-ID(WS-UX).                     00030200
030300     MOVE USR-USERNAME   TO WS-USR-USERNAME(WS-UX).               00030300
030400     MOVE USR-FULL-NAME  TO WS-USR-FULL-NAME(WS-UX).              00030400
030500     MOVE USR-ROLE       TO WS-USR-ROLE(WS-UX).                   00030500
030600     MOVE 0               TO WS-USR-CARD-COUNT(WS-UX).            00030600
030700     PERFORM 731-READ-USER-FILE.                                  00030700
030800     GO TO 601-LOAD-USERS-LOOP.                                   00030800
030900 609-LOAD-USERS-EXIT.                                             00030900
031000     EXIT.                                                        00031000
031100                                                                  00031100
031200 610-LOAD-CARDS.                                                  00031200
031300     PERFORM 732-READ-CARD-FILE.                                  00031300
031400 611-LOAD-CARDS-LOOP.                                             00031400
031500     IF WS-CARDFILE-EOF                                           00031500
031600         GO TO 619-LOAD-CARDS-EXIT                                00031600
031700     END-IF.                                                      00031700
031800     ADD 1 TO WS-CARD-COUNT.                                      00031800
031900     MOVE WS-CARD-COUNT TO WS-CX.                                 00031900
032000     MOVE CRD-USER-ID TO WS-CRD-USER-ID(WS-CX).                   00032000
032100     PERFORM 732-READ-CARD-FILE.                                  00032100
032200     GO TO 611-LOAD-CARDS-LOOP.                                   00032200
032300 619-LOAD-CARDS-EXIT.                                             00032300
032400     EXIT.                                                        00032400
032500                                                                  00032500
032600******************************************************************00032600
032700* SUMMARY BUILD -- FOR EACH USER, COUNT THE CARDS WHOSE           00032700
032800* CARD-USER-ID MATCHES, THEN ROLL THE COUNT INTO THE GRAND        00032800
032900* TOTALS.                                                         00032900
033000******************************************************************00033000
033100 300-BUILD-SUMMARY.                                               00033100
033200     PERFORM 310-COUNT-ONE-USER                                   00033200
033300         VARYING WS-UX FROM 1 BY 1 UNTIL WS-UX > WS-USER-COUNT.   00033300
033400     MOVE WS-USER-COUNT TO WS-TOTAL-USERS.                        00033400
033500     MOVE WS-CARD-COUNT TO WS-TOTAL-CARDS.                        00033500
033600                                                                  00033600
033700 310-COUNT-ONE-USER.                                              00033700
033800     PERFORM 320-TEST-CARD-OWNER                                  00033800
033900         VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > WS-CARD-COUNT.   00033900
034000                                                                  00034000
034100 320-TEST-CARD-OWNER.                                             00034100
034200     IF WS-CRD-USER-ID(WS-CX) = WS-USR-ID(WS-UX)                  00034200
034300         ADD 1 TO WS-USR-CARD-COUNT(WS-UX)                        00034300
034400     END-IF.                                                      00034400
034500                                                                  00034500
034600******************************************************************00034600
034700* REPORT WRITING                                                  00034700
034800******************************************************************00034800
034900 800-INIT-REPORT.                                                 00034900
035000     MOVE WS-CURRENT-MM   TO RPT-HD-MM.                           00035000
035100     MOVE WS-CURRENT-DD   TO RPT-HD-DD.                           00035100
035200     MOVE WS-CURRENT-YYYY TO RPT-HD-YYYY.                         00035200
035300     WRITE REPORT-RECORD FROM RPT-HEADING1 AFTER PAGE.            00035300
035400     WRITE REPORT-RECORD FROM RPT-HEADING2 AFTER 1.               00035400
035500                                                                  00035500
035600 830-REPORT-USER-LINE.                                            00035600
035700*    08/09/26  RHT  0791 -- BUILD THE UCC RECORD FIRST, THEN      00035700
035800*    PRINT FROM IT, RATHER THAN MOVING STRAIGHT OFF THE TABLE.    00035800
035900     MOVE WS-USR-ID(WS-UX)         TO UCC-USER-ID.                00035900
036000     MOVE WS-USR-USERNAME(WS-UX)   TO UCC-USERNAME.               00036000
036100     MOVE WS-USR-FULL-NAME(WS-UX)  TO UCC-FULL-NAME.              00036100
036200     MOVE WS-USR-ROLE(WS-UX)       TO UCC-ROLE.                   00036200
036300     MOVE WS-USR-CARD-COUNT(WS-UX) TO UCC-CARD-COUNT.             00036300
036400                                                                  00036400
036500     MOVE UCC-USER-ID     TO RPT-USER-ID.                         00036500
036600     MOVE UCC-USERNAME    TO RPT-USERNAME.                        00036600
036700     MOVE UCC-FULL-NAME   TO RPT-FULL-NAME.                       00036700
036800     MOVE UCC-ROLE        TO RPT-ROLE.                            00036800
036900     MOVE UCC-CARD-COUNT  TO RPT-CARD-COUNT.                      00036900
037000     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00037000
037100                                                                  00037100
037200 850-REPORT-TOTALS.                                               00037200
037300     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1 AFTER 2.            00037300
037400                                                                  00037400
037500     MOVE 'Total users             ' TO RPT-TOT-LABEL.            00037500
037600     MOVE WS-TOTAL-USERS TO RPT-TOT-VALUE.                        00037600
037700     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00037700
037800                                                                  00037800
037900     MOVE 'Total cards             ' TO RPT-TOT-LABEL.            00037900
038000     MOVE WS-TOTAL-CARDS TO RPT-TOT-VALUE.                        00038000
038100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00038100
